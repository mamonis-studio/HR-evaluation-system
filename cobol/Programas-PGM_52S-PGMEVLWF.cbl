000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEVLWF.
000300 AUTHOR. J M LOYOLA.
000400 INSTALLATION. DIRECCION DE PERSONAL - SISTEMAS.
000500 DATE-WRITTEN. 03/08/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DIRECCION DE PERSONAL UNICAMENTE.
000800
000900******************************************************************
001000*                                                                *
001100*    P G M E V L W F                                            *
001200*    =================                                          *
001300*                                                                *
001400*    BATCH DE SEGUIMIENTO DE EVALUACIONES DE DESEMPENIO          *
001500*    -----------------------------------------------            *
001600*    - CARGA EN TABLAS LAS POSICIONES, DEPARTAMENTOS, ANIOS      *
001700*      FISCALES Y USUARIOS (MAESTROS DE PARAMETROS).             *
001800*    - CARGA EN TABLA EL MAESTRO DE EVALUACIONES.                *
001900*    - PROCESA EL ARCHIVO DE COMANDOS (UNO POR TRANSICION DE     *
002000*      ESTADO A APLICAR), REPRODUCIENDO EL CIRCUITO DE APROB.    *
002100*      AUTOEVALUACION / EVALUADOR / GERENTE / DIRECTOR QUE       *
002200*      ANTES SE OPERABA POR PANTALLA, REGISTRO POR REGISTRO.     *
002300*    - REGRABA EL MAESTRO DE EVALUACIONES ACTUALIZADO Y EL       *
002400*      ARCHIVO DE NOTIFICACIONES GENERADAS POR EL CIRCUITO.      *
002500*    - EMITE LISTADO RESUMEN DE CIERRE DE CORRIDA.               *
002600*                                                                *
002700*    ESTE PROGRAMA REEMPLAZA LA CARGA MANUAL DE CADA TRANSICION  *
002800*    POR PANTALLA: CADA REGISTRO DE COMANDOS.DAT EQUIVALE A UNA  *
002900*    OPERACION QUE ANTES HACIA EL OPERADOR DE PERSONAL SOBRE EL  *
003000*    LEGAJO DE UN EMPLEADO EN FORMA INDIVIDUAL.                  *
003100*                                                                *
003200******************************************************************
003300*                   HISTORIAL DE MODIFICACIONES                  *
003400******************************************************************
003500* FECHA      PROGR. TICKET     DESCRIPCION                       *
003600* ---------- ------ ---------- -------------------------------- *
003700* 08/03/1994 JML    TKT-0042   VERSION INICIAL DEL BATCH DE      *TKT-0042
003800*                              SEGUIMIENTO DE EVALUACIONES.      *
003900* 14/09/1994 JML    TKT-0077   AGREGADO CONTROL DE ARCHIVO DE    *TKT-0077
004000*                              COMANDOS VACIO EN EL ARRANQUE.    *
004100* 22/02/1995 RMG    TKT-0118   CORREGIDO EL ORDEN DE LIMPIEZA DE *TKT-0118
004200*                              CAMPOS EN EL RECHAZO DE GERENTE.  *
004300* 11/07/1996 RMG    TKT-0188   AGREGADO EL SALTO A DIRECTOR      *TKT-0188
004400*                              CUANDO EL EVALUADOR ES DIRECTOR   *
004500*                              O ADMINISTRADOR DE SISTEMA.       *
004600* 30/01/1997 CPS    TKT-0240   AGREGADO EL SALTO DE APROBACION   *TKT-0240
004700*                              DE GERENTE PARA PERSONAL SENIOR.  *
004800* 19/11/1998 CPS    TKT-0301   AJUSTE DE SIGLO (EFECTO 2000) EN  *TKT-0301
004900*                              EL CALCULO DE LA FECHA DEL DIA;   *
005000*                              SE AGREGA VENTANA DE SIGLO SOBRE  *
005100*                              EL ANIO DE DOS DIGITOS DEVUELTO   *
005200*                              POR ACCEPT FROM DATE.             *
005300* 04/01/1999 CPS    TKT-0301   VERIFICADO CONTRA EJERCICIO 1999/ *TKT-0301
005400*                              2000 - SIN NOVEDAD. CIERRE Y2K.   *
005500* 16/05/2001 DHV    TKT-0455   NUEVA RAMA EN RECHAZO DE DIRECTOR *TKT-0455
005600*                              SEGUN SENIORIDAD DEL EVALUADO.    *
005700* 09/10/2003 DHV    TKT-0512   NOTIFICACION MASIVA A GERENTES Y  *TKT-0512
005800*                              DIRECTORES (FAN-OUT POR TENANT).  *
005900* 21/06/2006 MFQ    TKT-0603   REVISION GENERAL DE COMENTARIOS Y *TKT-0603
006000*                              DE LOS TOTALES DEL RESUMEN FINAL. *
006100* 12/03/2009 HQR    TKT-0650   CORRIGE EL ARMADO DEL MENSAJE DE  *TKT-0650
006200*                              RECHAZO PARA COMENTARIOS CON      *
006300*                              VARIAS PALABRAS. SE AGREGA SWITCH *
006400*                              DE TRAZA POR COMANDO (UPSI-0).    *
006500******************************************************************
006600
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000
007100*---- UPSI-0 EN ON: TRAZA EL DETALLE DE CADA COMANDO -------------TKT-0650
007200*---- LEIDO. USO EXCLUSIVO DE CORRIDAS DE DIAGNOSTICO. -----------TKT-0650
007300 SPECIAL-NAMES.
007400     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
007500            OFF STATUS IS WS-TRAZA-DESACTIVADA.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000     SELECT ENTPOS  ASSIGN DDPOS
008100     ORGANIZATION IS LINE SEQUENTIAL
008200     FILE STATUS IS FS-POS.
008300
008400     SELECT ENTDEPT ASSIGN DDDEPT
008500     ORGANIZATION IS LINE SEQUENTIAL
008600     FILE STATUS IS FS-DEPT.
008700
008800     SELECT ENTFY   ASSIGN DDFY
008900     ORGANIZATION IS LINE SEQUENTIAL
009000     FILE STATUS IS FS-FY.
009100
009200     SELECT ENTUSR  ASSIGN DDUSR
009300     ORGANIZATION IS LINE SEQUENTIAL
009400     FILE STATUS IS FS-USR.
009500
009600     SELECT ENTEVAL ASSIGN DDEVAL
009700     ORGANIZATION IS LINE SEQUENTIAL
009800     FILE STATUS IS FS-EVAL.
009900
010000     SELECT ENTCMD  ASSIGN DDCMD
010100     ORGANIZATION IS LINE SEQUENTIAL
010200     FILE STATUS IS FS-CMD.
010300
010400     SELECT SALEVAL ASSIGN DDEVALS
010500     ORGANIZATION IS LINE SEQUENTIAL
010600     FILE STATUS IS FS-EVALS.
010700
010800     SELECT SALNOTE ASSIGN DDNOTE
010900     ORGANIZATION IS LINE SEQUENTIAL
011000     FILE STATUS IS FS-NOTE.
011100
011200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600*    CUATRO MAESTROS DE PARAMETROS DE ENTRADA (POSICIONES,
011700*    DEPARTAMENTOS, ANIOS FISCALES, USUARIOS), EL MAESTRO DE
011800*    EVALUACIONES (LEIDO Y REGRABADO COMPLETO), EL ARCHIVO DE
011900*    COMANDOS (LA COLA DE TRANSICIONES A APLICAR) Y EL ARCHIVO DE
012000*    NOTIFICACIONES GENERADAS. TODOS SECUENCIALES, RECORDING F.
012100*---- MAESTRO DE POSICIONES (GRADO / RANGO) --------------------
012200 FD  ENTPOS
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORDING MODE IS F.
012500 01  REG-POS-ENTRADA        PIC X(130).
012600
012700*---- MAESTRO DE DEPARTAMENTOS ----------------------------------
012800 FD  ENTDEPT
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-DEPT-ENTRADA       PIC X(222).
013200
013300*---- MAESTRO DE ANIOS FISCALES ---------------------------------
013400 FD  ENTFY
013500     BLOCK CONTAINS 0 RECORDS
013600     RECORDING MODE IS F.
013700 01  REG-FY-ENTRADA         PIC X(034).
013800
013900*---- MAESTRO DE USUARIOS (LEGAJOS) -----------------------------
014000 FD  ENTUSR
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORDING MODE IS F.
014300 01  REG-USR-ENTRADA        PIC X(144).
014400
014500*---- MAESTRO DE EVALUACIONES (ENTRADA) -------------------------
014600 FD  ENTEVAL
014700     BLOCK CONTAINS 0 RECORDS
014800     RECORDING MODE IS F.
014900 01  REG-EVAL-ENTRADA       PIC X(1680).
015000
015100*---- ARCHIVO DE COMANDOS (UNA TRANSICION POR REGISTRO) ---------
015200 FD  ENTCMD
015300     BLOCK CONTAINS 0 RECORDS
015400     RECORDING MODE IS F.
015500 01  REG-CMD-ENTRADA        PIC X(760).
015600
015700*---- MAESTRO DE EVALUACIONES (SALIDA, REGRABADO) ---------------
015800 FD  SALEVAL
015900     BLOCK CONTAINS 0 RECORDS
016000     RECORDING MODE IS F.
016100 01  REG-EVAL-SALIDA        PIC X(1680).
016200
016300*---- NOTIFICACIONES GENERADAS POR EL CIRCUITO (SALIDA) ---------
016400 FD  SALNOTE
016500     BLOCK CONTAINS 0 RECORDS
016600     RECORDING MODE IS F.
016700 01  REG-NOTE-SALIDA        PIC X(540).
016800
016900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017000 WORKING-STORAGE SECTION.
017100*=================================================================
017200
017300*----------- STATUS DE ARCHIVOS ---------------------------------
017400 77  FS-POS                  PIC XX        VALUE SPACES.
017500 77  FS-DEPT                 PIC XX        VALUE SPACES.
017600 77  FS-FY                   PIC XX        VALUE SPACES.
017700 77  FS-USR                  PIC XX        VALUE SPACES.
017800 77  FS-EVAL                 PIC XX        VALUE SPACES.
017900 77  FS-CMD                  PIC XX        VALUE SPACES.
018000 77  FS-EVALS                PIC XX        VALUE SPACES.
018100 77  FS-NOTE                 PIC XX        VALUE SPACES.
018200
018300*----------- SWITCHES DE FIN DE ARCHIVO -------------------------
018400 77  WS-STATUS-FIN-POS       PIC X         VALUE 'N'.
018500     88  WS-FIN-POS                        VALUE 'Y'.
018600     88  WS-NO-FIN-POS                     VALUE 'N'.
018700 77  WS-STATUS-FIN-DEPT      PIC X         VALUE 'N'.
018800     88  WS-FIN-DEPT                       VALUE 'Y'.
018900     88  WS-NO-FIN-DEPT                    VALUE 'N'.
019000 77  WS-STATUS-FIN-FY        PIC X         VALUE 'N'.
019100     88  WS-FIN-FY                         VALUE 'Y'.
019200     88  WS-NO-FIN-FY                      VALUE 'N'.
019300 77  WS-STATUS-FIN-USR       PIC X         VALUE 'N'.
019400     88  WS-FIN-USR                        VALUE 'Y'.
019500     88  WS-NO-FIN-USR                     VALUE 'N'.
019600 77  WS-STATUS-FIN-EVAL      PIC X         VALUE 'N'.
019700     88  WS-FIN-EVAL                       VALUE 'Y'.
019800     88  WS-NO-FIN-EVAL                    VALUE 'N'.
019900 77  WS-STATUS-FIN-CMD       PIC X         VALUE 'N'.
020000     88  WS-FIN-CMD                        VALUE 'Y'.
020100     88  WS-NO-FIN-CMD                     VALUE 'N'.
020200
020300*----------- SWITCHES DE RESULTADO DE BUSQUEDA ------------------
020400 77  WS-SW-EVAL-HALLADA      PIC X         VALUE 'N'.
020500     88  WS-EVAL-HALLADA                   VALUE 'Y'.
020600     88  WS-EVAL-NO-HALLADA                VALUE 'N'.
020700 77  WS-SW-PUEDE-EVALUAR     PIC X         VALUE 'N'.
020800     88  WS-SI-PUEDE-EVALUAR                VALUE 'Y'.
020900     88  WS-NO-PUEDE-EVALUAR                VALUE 'N'.
021000
021100*----------- CONTADORES DE CARGA DE MAESTROS (COMP) -------------
021200 77  WS-POS-CNT              PIC S9(4)  COMP VALUE ZEROS.
021300 77  WS-DEPT-CNT             PIC S9(4)  COMP VALUE ZEROS.
021400 77  WS-FY-CNT               PIC S9(4)  COMP VALUE ZEROS.
021500 77  WS-USR-CNT              PIC S9(4)  COMP VALUE ZEROS.
021600 77  WS-EVAL-CNT             PIC S9(4)  COMP VALUE ZEROS.
021700 77  WS-NOTE-CNT             PIC S9(4)  COMP VALUE ZEROS.
021800
021900*----------- CONTADORES DE PROCESO DE COMANDOS (COMP) -----------
022000 77  WS-CMD-LEIDOS-CNT       PIC S9(5)  COMP VALUE ZEROS.
022100 77  WS-CMD-APLICADOS-CNT    PIC S9(5)  COMP VALUE ZEROS.
022200 77  WS-CMD-RECHAZADOS-CNT   PIC S9(5)  COMP VALUE ZEROS.
022300
022400*----------- CONTADOR AUXILIAR DE 4900 (LARGO DE WS-MSG-BASE) ---TKT-0650
022500 77  WS-MSG-BASE-LEN         PIC S9(4)  COMP VALUE ZEROS.
022600
022700*----------- TOTALES POR ESTADO (CORTE DE CONTROL FINAL) --------
022800 77  WS-TOT-NO-INICIADA      PIC S9(5)  COMP VALUE ZEROS.
022900 77  WS-TOT-AUTOEVALUADA     PIC S9(5)  COMP VALUE ZEROS.
023000 77  WS-TOT-EVALUADOR-OK     PIC S9(5)  COMP VALUE ZEROS.
023100 77  WS-TOT-GERENTE-OK       PIC S9(5)  COMP VALUE ZEROS.
023200 77  WS-TOT-DIRECTOR-OK      PIC S9(5)  COMP VALUE ZEROS.
023300 77  WS-TOT-FINALIZADA       PIC S9(5)  COMP VALUE ZEROS.
023400
023500*----------- SUBINDICES DE TABLAS (USAGE INDEX, SEARCH) ---------
023600 77  WS-IDX-POS              USAGE IS INDEX.
023700 77  WS-IDX-DEPT             USAGE IS INDEX.
023800 77  WS-IDX-FY               USAGE IS INDEX.
023900 77  WS-IDX-USR              USAGE IS INDEX.
024000 77  WS-IDX-EVAL             USAGE IS INDEX.
024100 77  WS-IDX-EVAL-R           USAGE IS INDEX.
024200 77  WS-IDX-NOTE             USAGE IS INDEX.
024300
024400*----------- SUBINDICES AUXILIARES DE RESOLUCION DE ROL (COMP) --
024500 77  WS-IDX-POS-EVALUADOR    USAGE IS INDEX.
024600 77  WS-IDX-POS-EVALUADO     USAGE IS INDEX.
024700 77  WS-IDX-USR-AUX          USAGE IS INDEX.
024800 77  WS-IDX-POS-AUX          USAGE IS INDEX.
024900 77  WS-COMANDO-AUX-POS      PIC 9(9)  COMP  VALUE ZEROS.
025000
025100*----  FECHA DEL DIA  -------------------------------------------
025200*    VENTANA DE SIGLO AGREGADA POR TKT-0301 (VER HISTORIAL).      TKT-0301
025300 77  WS-FECHA-HOY-6          PIC 9(06)       VALUE ZEROS.
025400 77  WS-FECHA-HOY-6R REDEFINES WS-FECHA-HOY-6.
025500     03  WS-FHOY6-AA         PIC 99.
025600     03  WS-FHOY6-MM         PIC 99.
025700     03  WS-FHOY6-DD         PIC 99.
025800 77  WS-SIGLO-HOY            PIC 99          VALUE ZEROS.
025900 77  WS-FECHA-HOY-8          PIC 9(08)       VALUE ZEROS.
026000
026100*----------- AREA DE TRABAJO PARA NOTIFICAR-UNO ------------------
026200*    CARGADA POR CADA REGLA (3000-3600) ANTES DE PERFORM
026300*    4000-NOTIFICAR-UNO-I; ESTE PARRAFO LA VUELCA A LA PROXIMA
026400*    OCURRENCIA DE WS-TBL-NOTIFICACIONES Y LA DEJA EN SPACES.
026500 01  WS-LK-NOTIFICAR.
026600     03  LK-NOTE-TENANT-ID   PIC 9(9)        VALUE ZEROS.
026700     03  LK-NOTE-USER-ID     PIC 9(9)        VALUE ZEROS.
026800     03  LK-NOTE-TYPE        PIC X(30)       VALUE SPACES.
026900     03  LK-NOTE-TITLE       PIC X(100)      VALUE SPACES.
027000     03  LK-NOTE-MESSAGE     PIC X(300)      VALUE SPACES.
027100     03  LK-NOTE-LINK        PIC X(80)       VALUE SPACES.
027200     03  FILLER              PIC X(05)       VALUE SPACES.
027300
027400*----------- AREA DE TRABAJO PARA MENSAJES CON MOTIVO
027500*    -------------
027600*    WS-MSG-BASE ARMADA POR 4900; WS-MSG-ETIQUETA LA USAN LAS
027700*    REGLAS PARA IDENTIFICAR EL MOTIVO DE UN RECHAZO GENERICO
027800*    (2900) ANTES DE GRABARLO EN EL DISPLAY DE CONSOLA.
027900 01  WS-MSG-CON-MOTIVO.
028000     03  WS-MSG-BASE         PIC X(260)      VALUE SPACES.
028100     03  WS-MSG-ETIQUETA     PIC X(10)       VALUE SPACES.
028200     03  FILLER              PIC X(205)      VALUE SPACES.
028300
028400*//////////////// COPYS ////////////////////////////////////////
028500*    COPY POSICION.
028600******************************************************************
028700* LAYOUT MAESTRO DE POSICIONES (GRADO/RANGO DE PUESTO)          *
028800* POS-CODE: 0=ADMIN SISTEMA 1=DIRECTOR 2=GERENTE >2=PERSONAL    *
028900* LARGO 130 BYTES                                                *
029000******************************************************************
029100 01  WS-TBL-POSICIONES.
029200     03  WS-POS-ENT OCCURS 50 TIMES INDEXED BY WS-IDX-POS.
029300         05  POS-ID              PIC 9(9)    VALUE ZEROS.
029400         05  POS-TENANT-ID       PIC 9(9)    VALUE ZEROS.
029500*        POS-CODE DISTINGUE EL RANGO DEL PUESTO; 0/1/2 SON LOS
029600*        TRES RANGOS "ALTOS" QUE DISPARAN SALTOS DE CIRCUITO EN
029700*        3100/3500 (TKT-0188/TKT-0240/TKT-0455); >2 ES PERSONAL
029800*        DE LINEA SIN TRATAMIENTO ESPECIAL.
029900         05  POS-CODE            PIC 9(2)    VALUE ZEROS.
030000             88  POS-ES-ADMIN                VALUE 0.
030100             88  POS-ES-DIRECTOR              VALUE 1.
030200             88  POS-ES-GERENTE               VALUE 2.
030300             88  POS-ES-SENIOR                VALUE 0 THRU 2.
030400         05  POS-NAME            PIC X(100)  VALUE SPACES.
030500*        LAS TRES BANDERAS SIGUIENTES SON PERMISOS POR CARGO, NO
030600*        POR PERSONA (VER WS-TBL-USUARIOS PARA LA EXCEPCION
030700*        PUNTUAL POR LEGAJO, USADA EN 5000).
030800         05  POS-CAN-VIEW-ALL    PIC X(1)    VALUE 'N'.
030900             88  POS-VE-TODO                  VALUE 'Y'.
031000         05  POS-CAN-EVALUATE    PIC X(1)    VALUE 'N'.
031100             88  POS-PUEDE-EVALUAR            VALUE 'Y'.
031200         05  POS-CAN-FINAL-APPROVE PIC X(1)  VALUE 'N'.
031300             88  POS-APRUEBA-FINAL            VALUE 'Y'.
031400         05  FILLER              PIC X(7)    VALUE SPACES.
031500*//////////////////////////////////////////////////////////////
031600
031700*//////////////// COPYS ////////////////////////////////////////
031800*    COPY DEPARTAM.
031900******************************************************************
032000* LAYOUT MAESTRO DE DEPARTAMENTOS - LARGO 222 BYTES              *
032100******************************************************************
032200 01  WS-TBL-DEPARTAMENTOS.
032300*    DEPT-TENANT-ID REPITE EN CADA REGISTRO PORQUE EL MAESTRO ES
032400*    MULTI-INSTITUCION (UN SOLO ARCHIVO PARA TODAS LAS DEPENDENCIAS
032500*    QUE CORREN ESTE PROGRAMA); DEPT-IS-ACTIVE NO SE CONSULTA EN EL
032600*    CIRCUITO DE APROBACION, SOLO SE CARGA PARA PARIDAD DE LAYOUT.
032700     03  WS-DEPT-ENT OCCURS 100 TIMES INDEXED BY WS-IDX-DEPT.
032800         05  DEPT-ID             PIC 9(9)    VALUE ZEROS.
032900         05  DEPT-TENANT-ID      PIC 9(9)    VALUE ZEROS.
033000         05  DEPT-NAME           PIC X(200)  VALUE SPACES.
033100         05  DEPT-IS-ACTIVE      PIC X(1)    VALUE 'N'.
033200             88  DEPT-ACTIVO                  VALUE 'Y'.
033300         05  FILLER              PIC X(3)    VALUE SPACES.
033400*//////////////////////////////////////////////////////////////
033500
033600*//////////////// COPYS ////////////////////////////////////////
033700*    COPY ANIOFISC.
033800******************************************************************
033900* LAYOUT MAESTRO DE ANIOS FISCALES - LARGO 034 BYTES             *
034000* UN REGISTRO POR TENANT Y ANIO, CON BANDERAS DE APERTURA DE     *
034100* AUTOEVALUACION Y EVALUACION POR CADA PERIODO (VERANO/INVIERNO)*
034200******************************************************************
034300 01  WS-TBL-ANIOS-FISCALES.
034400     03  WS-FY-ENT OCCURS 20 TIMES INDEXED BY WS-IDX-FY.
034500         05  FY-ID                PIC 9(9)   VALUE ZEROS.
034600         05  FY-TENANT-ID         PIC 9(9)   VALUE ZEROS.
034700         05  FY-YEAR              PIC 9(4)   VALUE ZEROS.
034800*        LAS CUATRO BANDERAS SE CONSULTAN DESDE 8000/8100, QUE NO
034900*        ESTAN ENGANCHADOS AL CIRCUITO DE COMANDOS (VER BANNER DE
035000*        LA SECCION 8000) PERO SE CONSERVAN PORQUE EL LAYOUT DEL
035100*        MAESTRO LOS TRAE.
035200         05  FY-SUMMER-SELF-OPEN  PIC X(1)   VALUE 'N'.
035300             88  FY-VERANO-AUTOEVAL-ABIERTA  VALUE 'Y'.
035400         05  FY-SUMMER-EVAL-OPEN  PIC X(1)   VALUE 'N'.
035500             88  FY-VERANO-EVAL-ABIERTA      VALUE 'Y'.
035600         05  FY-WINTER-SELF-OPEN  PIC X(1)   VALUE 'N'.
035700             88  FY-INVIERNO-AUTOEVAL-ABIERTA VALUE 'Y'.
035800         05  FY-WINTER-EVAL-OPEN  PIC X(1)   VALUE 'N'.
035900             88  FY-INVIERNO-EVAL-ABIERTA    VALUE 'Y'.
036000         05  FILLER               PIC X(8)   VALUE SPACES.
036100*//////////////////////////////////////////////////////////////
036200
036300*//////////////// COPYS ////////////////////////////////////////
036400*    COPY USUARIO.
036500******************************************************************
036600* LAYOUT MAESTRO DE USUARIOS (LEGAJOS) - LARGO 144 BYTES         *
036700******************************************************************
036800 01  WS-TBL-USUARIOS.
036900     03  WS-USR-ENT OCCURS 500 TIMES INDEXED BY WS-IDX-USR.
037000         05  USR-ID              PIC 9(9)    VALUE ZEROS.
037100         05  USR-TENANT-ID       PIC 9(9)    VALUE ZEROS.
037200         05  USR-DEPT-ID         PIC 9(9)    VALUE ZEROS.
037300         05  USR-POSITION-ID     PIC 9(9)    VALUE ZEROS.
037400         05  USR-NAME            PIC X(100)  VALUE SPACES.
037500*        USR-NAME-R SOLO SE USA PARA EL LISTADO ALFABETICO DE
037600*        LEGAJOS DE OTRO PROGRAMA DEL CIRCUITO; SE MANTIENE ACA
037700*        PORQUE EL LAYOUT DEL MAESTRO ES COMUN A TODO EL SUBSISTEMA.
037800         05  USR-NAME-R REDEFINES USR-NAME.
037900             10  USR-NAME-INICIAL PIC X(1).
038000             10  FILLER           PIC X(99).
038100         05  USR-IS-ACTIVE       PIC X(1)    VALUE 'N'.
038200             88  USR-ACTIVO                   VALUE 'Y'.
038300*        PERMISO PUNTUAL POR LEGAJO (NO POR CARGO); VER 5000.
038400         05  USR-CAN-EVALUATE    PIC X(1)    VALUE 'N'.
038500             88  USR-PUEDE-EVALUAR            VALUE 'Y'.
038600         05  FILLER              PIC X(6)    VALUE SPACES.
038700*//////////////////////////////////////////////////////////////
038800
038900*//////////////// COPYS ////////////////////////////////////////
039000*    COPY EVALUAC.
039100******************************************************************
039200* LAYOUT MAESTRO DE EVALUACIONES - LARGO 1680 BYTES              *
039300* SEIS ESTADOS DE CIRCUITO (88 SOBRE EVAL-STATUS):               *
039400*   NOT-STARTED / SELF-SUBMITTED / EVALUATOR-SUBMITTED /         *
039500*   MANAGER-APPROVED / DIRECTOR-EVALUATED / FINALIZED            *
039600******************************************************************
039700 01  WS-TBL-EVALUACIONES.
039800     03  WS-EVAL-ENT OCCURS 2000 TIMES INDEXED BY WS-IDX-EVAL.
039900         05  EVAL-ID                PIC 9(9)   VALUE ZEROS.
040000         05  EVAL-TENANT-ID         PIC 9(9)   VALUE ZEROS.
040100         05  EVAL-USER-ID           PIC 9(9)   VALUE ZEROS.
040200         05  EVAL-FISCAL-YEAR-ID    PIC 9(9)   VALUE ZEROS.
040300*        EVAL-PERIOD ES 'SUMMER' O 'WINTER' (CONSULTADO EN
040400*        8000/8100); EVAL-DEPARTMENT-ID Y EVAL-POSITION-ID SE
040500*        GRABAN AL CREAR LA EVALUACION Y NO CAMBIAN EN ESTA CORRIDA.
040600         05  EVAL-PERIOD            PIC X(6)   VALUE SPACES.
040700         05  EVAL-DEPARTMENT-ID     PIC 9(9)   VALUE ZEROS.
040800         05  EVAL-POSITION-ID       PIC 9(9)   VALUE ZEROS.
040900*        EVAL-STATUS ES EL CAMPO QUE GOBIERNA TODO EL CIRCUITO;
041000*        CADA REGLA 3000-3600 AVANZA UN 88 Y LA SIGUIENTE REGLA LO
041100*        EXIGE COMO GUARDA DE ENTRADA.
041200         05  EVAL-STATUS        PIC X(20)  VALUE 'NOT-STARTED'.
041300             88  EVAL-STS-NO-INICIADA    VALUE 'NOT-STARTED'.
041400             88  EVAL-STS-AUTOEVALUADA   VALUE 'SELF-SUBMITTED'.
041500             88 EVAL-STS-EVALUADOR-OK VALUE 'EVALUATOR-SUBMITTED'.
041600             88  EVAL-STS-GERENTE-OK     VALUE 'MANAGER-APPROVED'.
041700             88  EVAL-STS-DIRECTOR-OK  VALUE 'DIRECTOR-EVALUATED'.
041800             88  EVAL-STS-FINALIZADA     VALUE 'FINALIZED'.
041900*        TRES BLOQUES IDENTICOS (EVALUADOR / GERENTE / DIRECTOR),
042000*        UNO POR CADA PARTICIPANTE DEL CIRCUITO QUE PUEDE DEJAR
042100*        NOTA, CALIFICACION Y FECHA; UN RECHAZO (3300/3500) LIMPIA
042200*        SU PROPIO BLOQUE A ZEROS/SPACES SIN TOCAR LOS OTROS DOS.
042300         05  EVAL-EVALUATOR-ID      PIC 9(9)   VALUE ZEROS.
042400         05  EVAL-EVALUATOR-GRADE   PIC X(10)  VALUE SPACES.
042500         05  EVAL-EVALUATOR-COMMENT PIC X(500) VALUE SPACES.
042600         05  EVAL-EVALUATED-AT      PIC 9(8)   VALUE ZEROS.
042700         05  EVAL-MANAGER-ID        PIC 9(9)   VALUE ZEROS.
042800         05  EVAL-MANAGER-GRADE     PIC X(10)  VALUE SPACES.
042900         05  EVAL-MANAGER-COMMENT   PIC X(500) VALUE SPACES.
043000         05  EVAL-MANAGER-APPR-AT   PIC 9(8)   VALUE ZEROS.
043100         05  EVAL-DIRECTOR-ID       PIC 9(9)   VALUE ZEROS.
043200         05  EVAL-DIRECTOR-GRADE    PIC X(10)  VALUE SPACES.
043300         05  EVAL-DIRECTOR-COMMENT  PIC X(500) VALUE SPACES.
043400         05  EVAL-DIRECTOR-EVAL-AT  PIC 9(8)   VALUE ZEROS.
043500*        EVAL-FINALIZED-AT SOLO SE GRABA EN LA REGLA 7 (3600); A
043600*        PARTIR DE AHI LA EVALUACION YA NO ACEPTA MAS COMANDOS.
043700         05  EVAL-FINALIZED-AT      PIC 9(8)   VALUE ZEROS.
043800         05  FILLER                 PIC X(11)  VALUE SPACES.
043900
044000*---- VISTA RESUMIDA DE LA TABLA DE EVALUACIONES (CORTE FINAL) --
044100*    AGREGADA PARA EL PASO DE TOTALIZACION POR ESTADO (9300).
044200     03  WS-EVAL-ENT-R REDEFINES WS-EVAL-ENT
044300                       OCCURS 2000 TIMES INDEXED BY WS-IDX-EVAL-R.
044400         05  FILLER                 PIC X(9).
044500         05  EVALR-TENANT-ID        PIC 9(9).
044600         05  FILLER                 PIC X(42).
044700         05  EVALR-STATUS           PIC X(20).
044800         05  FILLER                 PIC X(1600).
044900*//////////////////////////////////////////////////////////////
045000
045100*//////////////// COPYS ////////////////////////////////////////
045200*    COPY COMANDO.
045300******************************************************************
045400* LAYOUT DEL ARCHIVO DE COMANDOS (UNA TRANSICION POR REGISTRO)   *
045500* LARGO 760 BYTES                                                *
045600******************************************************************
045700 01  WS-COMANDO.
045800*    LOS SIETE 88-LEVELS DE CMD-ACTION SON LOS UNICOS SIETE TIPOS
045900*    DE TRANSICION VALIDOS; 2000-PROCESO-I LOS DESPACHA UNO A UNO
046000*    A LAS REGLAS 3000-3600 (EVALUATE TRUE). CUALQUIER OTRO VALOR
046100*    CAE EN WHEN OTHER Y SE RECHAZA.
046200     03  CMD-ACTION          PIC X(20)   VALUE SPACES.
046300         88  CMD-ES-AUTOEVAL          VALUE 'SELF-SUBMIT'.
046400         88  CMD-ES-EVAL-EVALUADOR    VALUE 'EVALUATOR-SUBMIT'.
046500         88  CMD-ES-APROB-GERENTE     VALUE 'MANAGER-APPROVE'.
046600         88  CMD-ES-RECHAZO-GERENTE   VALUE 'MANAGER-REJECT'.
046700         88  CMD-ES-EVAL-DIRECTOR     VALUE 'DIRECTOR-EVALUATE'.
046800         88  CMD-ES-RECHAZO-DIRECTOR  VALUE 'DIRECTOR-REJECT'.
046900         88  CMD-ES-FINALIZAR         VALUE 'FINALIZE'.
047000     03  CMD-EVAL-ID         PIC 9(9)    VALUE ZEROS.
047100     03  CMD-ACTOR-ID        PIC 9(9)    VALUE ZEROS.
047200     03  CMD-GRADE           PIC X(10)   VALUE SPACES.
047300     03  CMD-COMMENT         PIC X(500)  VALUE SPACES.
047400*    CMD-REASON SOLO SE USA EN LOS COMANDOS DE RECHAZO (MANAGER-
047500*    REJECT / DIRECTOR-REJECT); EN LOS DEMAS VIENE EN SPACES.
047600     03  CMD-REASON          PIC X(200)  VALUE SPACES.
047700     03  FILLER              PIC X(12)   VALUE SPACES.
047800*//////////////////////////////////////////////////////////////
047900
048000*//////////////// COPYS ////////////////////////////////////////
048100*    COPY NOTIFICA.
048200******************************************************************
048300* LAYOUT DE NOTIFICACIONES GENERADAS POR EL CIRCUITO - 540 BYTES *
048400******************************************************************
048500 01  WS-TBL-NOTIFICACIONES.
048600*    TABLA DE SALIDA PURA: SE LLENA EN 4000-NOTIFICAR-UNO-I Y SE
048700*    VUELCA COMPLETA A SALNOTE EN 9200; NOTE-SEQ ES CORRELATIVO
048800*    DE CORRIDA, NO UN ID PERSISTENTE.
048900     03  WS-NOTE-ENT OCCURS 5000 TIMES INDEXED BY WS-IDX-NOTE.
049000         05  NOTE-SEQ            PIC 9(9)   VALUE ZEROS.
049100         05  NOTE-TENANT-ID      PIC 9(9)   VALUE ZEROS.
049200         05  NOTE-USER-ID        PIC 9(9)   VALUE ZEROS.
049300         05  NOTE-TYPE           PIC X(30)  VALUE SPACES.
049400         05  NOTE-TITLE          PIC X(100) VALUE SPACES.
049500         05  NOTE-MESSAGE        PIC X(300) VALUE SPACES.
049600         05  NOTE-LINK           PIC X(80)  VALUE SPACES.
049700         05  FILLER              PIC X(3)   VALUE SPACES.
049800*//////////////////////////////////////////////////////////////
049900
050000*----------- LINEAS DE IMPRESION DEL RESUMEN --------------------
050100 77  IMP-LINE                PIC X(60)    VALUE ALL '-'.
050200
050300 01  IMP-TITULO-1.
050400     03  FILLER              PIC X(60)    VALUE
050500         'PGMEVLWF - RESUMEN DE CORRIDA DEL CIRCUITO DE EVALUACION'.
050600
050700 01  IMP-LEIDOS.
050800     03 FILLER PIC X(23) VALUE 'COMMANDS READ: '.
050900     03  IMP-LEIDOS-N        PIC ZZZZ9.
051000
051100 01  IMP-APLICADOS.
051200     03 FILLER PIC X(23) VALUE 'COMMANDS APPLIED: '.
051300     03  IMP-APLICADOS-N     PIC ZZZZ9.
051400
051500 01  IMP-RECHAZADOS.
051600     03 FILLER PIC X(23) VALUE 'COMMANDS REJECTED: '.
051700     03  IMP-RECHAZADOS-N    PIC ZZZZ9.
051800
051900 01  IMP-TITULO-2.
052000     03  FILLER              PIC X(40)    VALUE
052100         'STATUS TOTALS (CONTROL BREAK BY STATUS)'.
052200
052300 01  IMP-LINEA-ESTADO.
052400     03  IMP-ESTADO-NOM      PIC X(21)    VALUE SPACES.
052500     03  IMP-ESTADO-N        PIC ZZZZ9.
052600     03  FILLER              PIC X(05)    VALUE SPACES.
052700
052800 01  IMP-NOTIF.
052900     03 FILLER PIC X(23) VALUE 'NOTIFICATIONS WRITTEN: '.
053000     03  IMP-NOTIF-N         PIC ZZZZ9.
053100
053200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
053300 PROCEDURE DIVISION.
053400
053500*-----------------------------------------------------------------
053600* CUERPO DEL PROGRAMA: APERTURA/CARGA (1000), UN PASO DE PROCESO
053700* POR CADA COMANDO LEIDO (2000, REPETIDO HASTA FIN DE ARCHIVO DE
053800* COMANDOS) Y CIERRE/RESUMEN (9999). TODO CORRE EN UNA SOLA
053900* CORRIDA BATCH, SIN PANTALLAS NI INTERACCION.
054000*-----------------------------------------------------------------
054100 MAIN-PROGRAM-I.
054200
054300*    1000 DEJA ABIERTOS TODOS LOS MAESTROS EN TABLA Y EL ARCHIVO
054400*    DE COMANDOS POSICIONADO EN EL PRIMER REGISTRO.
054500     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
054600*    UN PASE DE 2000 POR CADA COMANDO, HASTA FIN DE ARCHIVO.
054700     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
054800                                UNTIL WS-FIN-CMD
054900*    9999 REGRABA MAESTROS, ESCRIBE NOTIFICACIONES E IMPRIME.
055000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
055100
055200 MAIN-PROGRAM-F. GOBACK.
055300
055400
055500*-----------------------------------------------------------------
055600* 1000 - APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA
055700* LOS CINCO MAESTROS DE PARAMETROS (POSICIONES, DEPARTAMENTOS,
055800* ANIOS FISCALES, USUARIOS Y EVALUACIONES) SE CARGAN POR COMPLETO
055900* EN TABLAS DE WORKING-STORAGE ANTES DE ABRIR EL ARCHIVO DE
056000* COMANDOS, PORQUE EL CIRCUITO LOS CONSULTA UNA Y OTRA VEZ POR
056100* CADA TRANSICION (SEARCH, NO CURSOR NI ACCESO DIRECTO).
056200*-----------------------------------------------------------------
056300 1000-INICIO-I.
056400
056500*    FECHA DEL SISTEMA PRIMERO (SE USA AL SELLAR CADA TRANSICION).
056600     PERFORM 1050-CALCULAR-FECHA-HOY-I THRU
056700        1050-CALCULAR-FECHA-HOY-F
056800
056900*    CARGA DE MAESTROS, EN EL ORDEN QUE LOS NECESITA EL CIRCUITO.
057000     PERFORM 1100-CARGAR-POSICIONES-I THRU
057100        1100-CARGAR-POSICIONES-F
057200     PERFORM 1200-CARGAR-DEPARTAMENTOS-I
057300                               THRU 1200-CARGAR-DEPARTAMENTOS-F
057400     PERFORM 1300-CARGAR-ANIOS-FISCALES-I
057500                               THRU 1300-CARGAR-ANIOS-FISCALES-F
057600     PERFORM 1400-CARGAR-USUARIOS-I THRU 1400-CARGAR-USUARIOS-F
057700     PERFORM 1500-CARGAR-EVALUACIONES-I THRU
057800        1500-CARGAR-EVALUACIONES-F
057900     PERFORM 1600-ABRIR-COMANDOS-I THRU 1600-ABRIR-COMANDOS-F.
058000
058100 1000-INICIO-F. EXIT.
058200
058300
058400*---- VENTANA DE SIGLO (TKT-0301, VER HISTORIAL) -----------------TKT-0301
058500*    ACCEPT FROM DATE DEVUELVE EL ANIO EN DOS DIGITOS (AAMMDD); SE
058600*    LE APLICA VENTANA FIJA 00-49 = SIGLO 20, 50-99 = SIGLO 19 PARA
058700*    ARMAR LA FECHA DE OCHO DIGITOS QUE SE GRABA EN CADA EVALUACION.
058800 1050-CALCULAR-FECHA-HOY-I.
058900
059000     ACCEPT WS-FECHA-HOY-6 FROM DATE
059100
059200*    VENTANA FIJA: AA 00-49 CAE EN EL SIGLO 20XX, AA 50-99 CAE EN
059300*    EL SIGLO 19XX. A LA FECHA DE ESCRITURA DE ESTE PARRAFO (1994)
059400*    TODO CAIA EN 19XX; TKT-0301 AGREGO LA RAMA DEL SIGLO 20 AL
059500*    ACERCARSE EL CAMBIO DE MILENIO.
059600     IF WS-FHOY6-AA IS LESS THAN 50
059700        MOVE 20 TO WS-SIGLO-HOY
059800     ELSE
059900        MOVE 19 TO WS-SIGLO-HOY
060000     END-IF
060100
060200*    ARMA LA FECHA DE OCHO DIGITOS (SSAAMMDD) QUE SE GRABA EN
060300*    EVAL-EVALUATED-AT/EVAL-MANAGER-APPR-AT/EVAL-DIRECTOR-EVAL-AT/
060400*    EVAL-FINALIZED-AT AL APLICAR CADA COMANDO.
060500     STRING WS-SIGLO-HOY    DELIMITED BY SIZE
060600            WS-FHOY6-AA     DELIMITED BY SIZE
060700            WS-FHOY6-MM     DELIMITED BY SIZE
060800            WS-FHOY6-DD     DELIMITED BY SIZE
060900            INTO WS-FECHA-HOY-8.
061000
061100 1050-CALCULAR-FECHA-HOY-F. EXIT.
061200
061300
061400*    ABRE EL MAESTRO, LO RECORRE HASTA FIN DE ARCHIVO Y LO CIERRA;
061500*    LOS CUATRO MAESTROS RESTANTES (1200/1300/1400/1500) REPITEN
061600*    EXACTAMENTE ESTE MISMO PATRON SOBRE SU PROPIA TABLA.
061700 1100-CARGAR-POSICIONES-I.
061800
061900*    IGUAL TRATAMIENTO DE ERROR DE OPEN EN LOS CINCO MAESTROS Y EN
062000*    EL ARCHIVO DE COMANDOS (1600): FS DISTINTO DE '00' ABORTA LA
062100*    CORRIDA.
062200     OPEN INPUT ENTPOS
062300     IF FS-POS IS NOT EQUAL '00'
062400        DISPLAY '* ERROR EN OPEN ENTPOS = ' FS-POS
062500        MOVE 9999 TO RETURN-CODE
062600     ELSE
062700        PERFORM 1110-LEER-POS-I THRU 1110-LEER-POS-F
062800           UNTIL WS-FIN-POS
062900        CLOSE ENTPOS
063000     END-IF.
063100
063200 1100-CARGAR-POSICIONES-F. EXIT.
063300
063400
063500*    LEE UN REGISTRO Y LO UBICA AL FINAL DE LA TABLA EN MEMORIA;
063600*    FS-POS = '10' CIERRA EL CICLO, CUALQUIER OTRO CODIGO DE ERROR
063700*    ABORTA LA CORRIDA (RETURN-CODE 9999) SIN TRABAR EL LISTADO.
063800 1110-LEER-POS-I.
063900
064000     READ ENTPOS INTO WS-POS-ENT(WS-POS-CNT + 1)
064100
064200*    FS-POS '00' = LECTURA OK, SUMA A LA TABLA; '10' = FIN NORMAL
064300*    DE ARCHIVO; CUALQUIER OTRO CODIGO ES ERROR DE E/S Y ABORTA LA
064400*    CORRIDA CON RETURN-CODE 9999 (EL MISMO PATRON DE LAS SEIS
064500*    RUTINAS DE LECTURA DE ESTE PROGRAMA).
064600     EVALUATE FS-POS
064700        WHEN '00'
064800           ADD 1 TO WS-POS-CNT
064900        WHEN '10'
065000           SET WS-FIN-POS TO TRUE
065100        WHEN OTHER
065200           DISPLAY '* ERROR EN LECTURA ENTPOS = ' FS-POS
065300           MOVE 9999 TO RETURN-CODE
065400           SET WS-FIN-POS TO TRUE
065500     END-EVALUATE.
065600
065700 1110-LEER-POS-F. EXIT.
065800
065900
066000*    MISMO PATRON QUE 1100 SOBRE EL MAESTRO DE DEPARTAMENTOS.
066100 1200-CARGAR-DEPARTAMENTOS-I.
066200
066300*    ABRE, CARGA A WS-TBL-DEPARTAMENTOS Y CIERRA.
066400     OPEN INPUT ENTDEPT
066500     IF FS-DEPT IS NOT EQUAL '00'
066600        DISPLAY '* ERROR EN OPEN ENTDEPT = ' FS-DEPT
066700        MOVE 9999 TO RETURN-CODE
066800     ELSE
066900        PERFORM 1210-LEER-DEPT-I THRU 1210-LEER-DEPT-F
067000           UNTIL WS-FIN-DEPT
067100        CLOSE ENTDEPT
067200     END-IF.
067300
067400 1200-CARGAR-DEPARTAMENTOS-F. EXIT.
067500
067600
067700*    MISMO PATRON QUE 1110 SOBRE WS-TBL-DEPARTAMENTOS.
067800 1210-LEER-DEPT-I.
067900
068000*    UNA OCURRENCIA MAS EN WS-TBL-DEPARTAMENTOS POR CADA LECTURA OK.
068100     READ ENTDEPT INTO WS-DEPT-ENT(WS-DEPT-CNT + 1)
068200
068300     EVALUATE FS-DEPT
068400        WHEN '00'
068500           ADD 1 TO WS-DEPT-CNT
068600        WHEN '10'
068700           SET WS-FIN-DEPT TO TRUE
068800        WHEN OTHER
068900           DISPLAY '* ERROR EN LECTURA ENTDEPT = ' FS-DEPT
069000           MOVE 9999 TO RETURN-CODE
069100           SET WS-FIN-DEPT TO TRUE
069200     END-EVALUATE.
069300
069400 1210-LEER-DEPT-F. EXIT.
069500
069600
069700*    MISMO PATRON QUE 1100 SOBRE EL MAESTRO DE ANIOS FISCALES.
069800 1300-CARGAR-ANIOS-FISCALES-I.
069900
070000*    ABRE, CARGA A WS-TBL-ANIOS-FISCALES Y CIERRA.
070100     OPEN INPUT ENTFY
070200     IF FS-FY IS NOT EQUAL '00'
070300        DISPLAY '* ERROR EN OPEN ENTFY = ' FS-FY
070400        MOVE 9999 TO RETURN-CODE
070500     ELSE
070600        PERFORM 1310-LEER-FY-I THRU 1310-LEER-FY-F
070700           UNTIL WS-FIN-FY
070800        CLOSE ENTFY
070900     END-IF.
071000
071100 1300-CARGAR-ANIOS-FISCALES-F. EXIT.
071200
071300
071400*    MISMO PATRON QUE 1110 SOBRE WS-TBL-ANIOS-FISCALES.
071500 1310-LEER-FY-I.
071600
071700*    UNA OCURRENCIA MAS EN WS-TBL-ANIOS-FISCALES POR LECTURA OK.
071800     READ ENTFY INTO WS-FY-ENT(WS-FY-CNT + 1)
071900
072000     EVALUATE FS-FY
072100        WHEN '00'
072200           ADD 1 TO WS-FY-CNT
072300        WHEN '10'
072400           SET WS-FIN-FY TO TRUE
072500        WHEN OTHER
072600           DISPLAY '* ERROR EN LECTURA ENTFY = ' FS-FY
072700           MOVE 9999 TO RETURN-CODE
072800           SET WS-FIN-FY TO TRUE
072900     END-EVALUATE.
073000
073100 1310-LEER-FY-F. EXIT.
073200
073300
073400*    MISMO PATRON QUE 1100 SOBRE EL MAESTRO DE USUARIOS (LEGAJOS).
073500 1400-CARGAR-USUARIOS-I.
073600
073700*    ABRE, CARGA A WS-TBL-USUARIOS Y CIERRA.
073800     OPEN INPUT ENTUSR
073900     IF FS-USR IS NOT EQUAL '00'
074000        DISPLAY '* ERROR EN OPEN ENTUSR = ' FS-USR
074100        MOVE 9999 TO RETURN-CODE
074200     ELSE
074300        PERFORM 1410-LEER-USR-I THRU 1410-LEER-USR-F
074400           UNTIL WS-FIN-USR
074500        CLOSE ENTUSR
074600     END-IF.
074700
074800 1400-CARGAR-USUARIOS-F. EXIT.
074900
075000
075100*    MISMO PATRON QUE 1110 SOBRE WS-TBL-USUARIOS.
075200 1410-LEER-USR-I.
075300
075400*    UNA OCURRENCIA MAS EN WS-TBL-USUARIOS POR CADA LECTURA OK.
075500     READ ENTUSR INTO WS-USR-ENT(WS-USR-CNT + 1)
075600
075700     EVALUATE FS-USR
075800        WHEN '00'
075900           ADD 1 TO WS-USR-CNT
076000        WHEN '10'
076100           SET WS-FIN-USR TO TRUE
076200        WHEN OTHER
076300           DISPLAY '* ERROR EN LECTURA ENTUSR = ' FS-USR
076400           MOVE 9999 TO RETURN-CODE
076500           SET WS-FIN-USR TO TRUE
076600     END-EVALUATE.
076700
076800 1410-LEER-USR-F. EXIT.
076900
077000
077100*    MISMO PATRON QUE 1100 SOBRE EL MAESTRO DE EVALUACIONES; ES
077200*    LA TABLA MAS GRANDE (2000 OCURRENCIAS) PORQUE ES LA QUE EL
077300*    CIRCUITO ACTUALIZA COMANDO POR COMANDO.
077400 1500-CARGAR-EVALUACIONES-I.
077500
077600*    ABRE, CARGA A WS-TBL-EVALUACIONES Y CIERRA.
077700     OPEN INPUT ENTEVAL
077800     IF FS-EVAL IS NOT EQUAL '00'
077900        DISPLAY '* ERROR EN OPEN ENTEVAL = ' FS-EVAL
078000        MOVE 9999 TO RETURN-CODE
078100     ELSE
078200        PERFORM 1510-LEER-EVAL-I THRU 1510-LEER-EVAL-F
078300           UNTIL WS-FIN-EVAL
078400        CLOSE ENTEVAL
078500     END-IF.
078600
078700 1500-CARGAR-EVALUACIONES-F. EXIT.
078800
078900
079000*    MISMO PATRON QUE 1110 SOBRE WS-TBL-EVALUACIONES.
079100 1510-LEER-EVAL-I.
079200
079300*    UNA OCURRENCIA MAS EN WS-TBL-EVALUACIONES POR CADA LECTURA OK.
079400     READ ENTEVAL INTO WS-EVAL-ENT(WS-EVAL-CNT + 1)
079500
079600     EVALUATE FS-EVAL
079700        WHEN '00'
079800           ADD 1 TO WS-EVAL-CNT
079900        WHEN '10'
080000           SET WS-FIN-EVAL TO TRUE
080100        WHEN OTHER
080200           DISPLAY '* ERROR EN LECTURA ENTEVAL = ' FS-EVAL
080300           MOVE 9999 TO RETURN-CODE
080400           SET WS-FIN-EVAL TO TRUE
080500     END-EVALUATE.
080600
080700 1510-LEER-EVAL-F. EXIT.
080800
080900
081000*    EL ARCHIVO DE COMANDOS SE DEJA ABIERTO DURANTE TODA LA
081100*    CORRIDA (NO SE CARGA A TABLA); SE LEE UNO A UNO DESDE
081200*    2000-PROCESO-I, REPRODUCIENDO LO QUE ANTES ERA UNA TRANSACCION
081300*    DE PANTALLA POR VEZ.
081400 1600-ABRIR-COMANDOS-I.
081500
081600     OPEN INPUT ENTCMD
081700     IF FS-CMD IS NOT EQUAL '00'
081800        DISPLAY '* ERROR EN OPEN ENTCMD = ' FS-CMD
081900        MOVE 9999 TO RETURN-CODE
082000        SET WS-FIN-CMD TO TRUE
082100     ELSE
082200        PERFORM 1700-LEER-COMANDO-I THRU 1700-LEER-COMANDO-F
082300        IF WS-FIN-CMD
082400           DISPLAY '* ARCHIVO DE COMANDOS VACIO EN EL ARRANQUE'
082500        END-IF
082600     END-IF.
082700
082800 1600-ABRIR-COMANDOS-F. EXIT.
082900
083000
083100*    LEE LA PROXIMA TRANSICION A APLICAR; FS-CMD='10' TERMINA EL
083200*    CICLO PRINCIPAL (VER MAIN-PROGRAM-I).
083300 1700-LEER-COMANDO-I.
083400
083500     READ ENTCMD INTO WS-COMANDO
083600
083700     EVALUATE FS-CMD
083800        WHEN '00'
083900           ADD 1 TO WS-CMD-LEIDOS-CNT
084000        WHEN '10'
084100           SET WS-FIN-CMD TO TRUE
084200        WHEN OTHER
084300           DISPLAY '* ERROR EN LECTURA ENTCMD = ' FS-CMD
084400           MOVE 9999 TO RETURN-CODE
084500           SET WS-FIN-CMD TO TRUE
084600     END-EVALUATE.
084700
084800 1700-LEER-COMANDO-F. EXIT.
084900
085000
085100*-----------------------------------------------------------------
085200* 2000 - CICLO PRINCIPAL: UN COMANDO POR VUELTA
085300*-----------------------------------------------------------------
085400 2000-PROCESO-I.
085500
085600*    TKT-0650: TRAZA OPCIONAL DE CADA COMANDO LEIDO (UPSI-0 ON).
085700     IF WS-TRAZA-ACTIVADA
085800        DISPLAY '* TRAZA - COMANDO ' CMD-ACTION
085900                ' EVAL-ID ' CMD-EVAL-ID ' ACTOR ' CMD-ACTOR-ID
086000     END-IF
086100
086200*    UBICA LA EVALUACION REFERENCIADA POR EL COMANDO EN LA TABLA
086300*    CARGADA EN MEMORIA (WS-TBL-EVALUACIONES); SI NO APARECE, SE
086400*    RECHAZA EL COMANDO SIN TOCAR NINGUN REGISTRO.
086500     PERFORM 2100-LOCALIZAR-EVAL-I THRU 2100-LOCALIZAR-EVAL-F
086600
086700     IF WS-EVAL-NO-HALLADA
086800        DISPLAY '* COMANDO RECHAZADO - EVALUACION NO HALLADA '
086900                CMD-EVAL-ID
087000        ADD 1 TO WS-CMD-RECHAZADOS-CNT
087100     ELSE
087200*       CON LA EVALUACION UBICADA, SE DESPACHA POR TIPO DE COMANDO
087300*       A LA REGLA DE NEGOCIO QUE CORRESPONDE (3000-3600); CADA
087400*       RAMA DEJA EL REGISTRO LISTO PARA REGRABAR EN 9100.
087500        EVALUATE TRUE
087600           WHEN CMD-ES-AUTOEVAL
087700              PERFORM 3000-AUTOEVALUACION-I
087800                 THRU 3000-AUTOEVALUACION-F
087900           WHEN CMD-ES-EVAL-EVALUADOR
088000              PERFORM 3100-EVAL-EVALUADOR-I
088100                 THRU 3100-EVAL-EVALUADOR-F
088200           WHEN CMD-ES-APROB-GERENTE
088300              PERFORM 3200-APROBAR-GERENTE-I
088400                 THRU 3200-APROBAR-GERENTE-F
088500           WHEN CMD-ES-RECHAZO-GERENTE
088600              PERFORM 3300-RECHAZAR-GERENTE-I
088700                 THRU 3300-RECHAZAR-GERENTE-F
088800           WHEN CMD-ES-EVAL-DIRECTOR
088900              PERFORM 3400-EVALUAR-DIRECTOR-I
089000                 THRU 3400-EVALUAR-DIRECTOR-F
089100           WHEN CMD-ES-RECHAZO-DIRECTOR
089200              PERFORM 3500-RECHAZAR-DIRECTOR-I
089300                 THRU 3500-RECHAZAR-DIRECTOR-F
089400           WHEN CMD-ES-FINALIZAR
089500              PERFORM 3600-FINALIZAR-I
089600                 THRU 3600-FINALIZAR-F
089700           WHEN OTHER
089800              DISPLAY '* COMANDO RECHAZADO - ACCION DESCONOCIDA '
089900                      CMD-ACTION
090000              ADD 1 TO WS-CMD-RECHAZADOS-CNT
090100        END-EVALUATE
090200     END-IF
090300
090400     PERFORM 1700-LEER-COMANDO-I THRU 1700-LEER-COMANDO-F.
090500
090600 2000-PROCESO-F. EXIT.
090700
090800
090900*    SEARCH LINEAL SOBRE WS-TBL-EVALUACIONES POR EVAL-ID;
091000*    WS-IDX-EVAL QUEDA POSICIONADO EN LA OCURRENCIA HALLADA PARA
091100*    QUE LAS REGLAS 3000-3600 LA REFERENCIEN SIN VOLVER A BUSCAR.
091200*    RECORRE WS-TBL-EVALUACIONES POR EVAL-ID (TABLA NO ORDENADA,
091300*    SEARCH SECUENCIAL) Y DEJA WS-IDX-EVAL APUNTANDO A LA OCURRENCIA.
091400 2100-LOCALIZAR-EVAL-I.
091500
091600     SET WS-EVAL-NO-HALLADA TO TRUE
091700     SET WS-IDX-EVAL TO 1
091800
091900     SEARCH WS-EVAL-ENT VARYING WS-IDX-EVAL
092000        AT END
092100           SET WS-EVAL-NO-HALLADA TO TRUE
092200        WHEN EVAL-ID(WS-IDX-EVAL) EQUAL CMD-EVAL-ID
092300           SET WS-EVAL-HALLADA TO TRUE
092400     END-SEARCH.
092500
092600 2100-LOCALIZAR-EVAL-F. EXIT.
092700
092800
092900*---- RECHAZO GENERICO DE UN COMANDO (GUARDA DE ESTADO/SEGURIDAD)
093000*    USADO POR LAS REGLAS 3000-3600 CUANDO EL COMANDO NO PASA LA
093100*    VALIDACION DE ACTOR/ESTADO; WS-MSG-ETIQUETA YA FUE CARGADO
093200*    POR LA REGLA QUE LLAMA ANTES DE CAER ACA.
093300 2900-RECHAZAR-COMANDO-I.
093400
093500     DISPLAY '* COMANDO RECHAZADO - EVAL-ID ' CMD-EVAL-ID
093600             ' MOTIVO: ' WS-MSG-ETIQUETA
093700     ADD 1 TO WS-CMD-RECHAZADOS-CNT.
093800
093900 2900-RECHAZAR-COMANDO-F. EXIT.
094000
094100
094200*-----------------------------------------------------------------
094300* 3000 - REGLA 1: AUTOEVALUACION
094400*-----------------------------------------------------------------
094500 3000-AUTOEVALUACION-I.
094600
094700*    GUARDA 1: SOLO EL PROPIO EVALUADO PUEDE AUTOEVALUARSE.
094800     IF CMD-ACTOR-ID NOT EQUAL EVAL-USER-ID(WS-IDX-EVAL)
094900        MOVE 'SEGURIDAD ' TO WS-MSG-ETIQUETA
095000        PERFORM 2900-RECHAZAR-COMANDO-I THRU
095100           2900-RECHAZAR-COMANDO-F
095200     ELSE
095300*       GUARDA 2: LA EVALUACION DEBE ESTAR RECIEN CREADA.
095400        IF NOT EVAL-STS-NO-INICIADA(WS-IDX-EVAL)
095500           MOVE 'ESTADO    ' TO WS-MSG-ETIQUETA
095600           PERFORM 2900-RECHAZAR-COMANDO-I
095700              THRU 2900-RECHAZAR-COMANDO-F
095800        ELSE
095900*          AVANZA EL ESTADO Y AVISA AL EVALUADOR, SI TIENE UNO
096000*          ASIGNADO (PUEDE NO TENERLO TODAVIA).
096100           SET EVAL-STS-AUTOEVALUADA(WS-IDX-EVAL) TO TRUE
096200           ADD 1 TO WS-CMD-APLICADOS-CNT
096300           IF EVAL-EVALUATOR-ID(WS-IDX-EVAL) NOT EQUAL ZEROS
096400              MOVE EVAL-EVALUATOR-ID(WS-IDX-EVAL) TO
096500                 LK-NOTE-USER-ID
096600              MOVE EVAL-TENANT-ID(WS-IDX-EVAL) TO
096700                 LK-NOTE-TENANT-ID
096800              MOVE 'self_submitted'                TO LK-NOTE-TYPE
096900              MOVE 'Self-evaluation submitted' TO LK-NOTE-TITLE
097000              MOVE SPACES TO LK-NOTE-LINK
097100              PERFORM 4000-NOTIFICAR-UNO-I
097200                 THRU 4000-NOTIFICAR-UNO-F
097300           END-IF
097400        END-IF
097500     END-IF.
097600
097700 3000-AUTOEVALUACION-F. EXIT.
097800
097900
098000*-----------------------------------------------------------------
098100* 3100 - REGLA 2: EVALUACION DEL EVALUADOR
098200* TKT-0188: SALTO A DIRECTOR CUANDO EL EVALUADOR ES DIRECTOR O    TKT-0188
098300*           ADMINISTRADOR DE SISTEMA.
098400* TKT-0240: SALTO DE APROBACION DE GERENTE PARA PERSONAL SENIOR.  TKT-0240
098500*-----------------------------------------------------------------
098600 3100-EVAL-EVALUADOR-I.
098700
098800*    GUARDA 1: SOLO EL EVALUADOR ASIGNADO PUEDE CARGAR ESTA NOTA.
098900     IF CMD-ACTOR-ID NOT EQUAL EVAL-EVALUATOR-ID(WS-IDX-EVAL)
099000        MOVE 'SEGURIDAD ' TO WS-MSG-ETIQUETA
099100        PERFORM 2900-RECHAZAR-COMANDO-I THRU
099200           2900-RECHAZAR-COMANDO-F
099300     ELSE
099400*       GUARDA 2: LA AUTOEVALUACION DEBE ESTAR YA CARGADA.
099500        IF NOT EVAL-STS-AUTOEVALUADA(WS-IDX-EVAL)
099600           MOVE 'ESTADO    ' TO WS-MSG-ETIQUETA
099700           PERFORM 2900-RECHAZAR-COMANDO-I
099800              THRU 2900-RECHAZAR-COMANDO-F
099900        ELSE
100000           MOVE CMD-GRADE   TO EVAL-EVALUATOR-GRADE(WS-IDX-EVAL)
100100           MOVE CMD-COMMENT TO EVAL-EVALUATOR-COMMENT(WS-IDX-EVAL)
100200           MOVE WS-FECHA-HOY-8 TO EVAL-EVALUATED-AT(WS-IDX-EVAL)
100300           ADD 1 TO WS-CMD-APLICADOS-CNT
100400
100500*          TKT-0188/TKT-0240: SEGUN LA POSICION DEL EVALUADOR Y DEL
100600*          EVALUADO SE DECIDE EL SIGUIENTE PASO DEL CIRCUITO - ESTE
100700*          ES EL UNICO LUGAR DONDE SE SALTEAN PASOS INTERMEDIOS.
100800           PERFORM 7100-BUSCAR-POS-DE-USUARIO-I
100900              THRU 7100-BUSCAR-POS-DE-USUARIO-F
101000           SET WS-IDX-POS-EVALUADOR TO WS-IDX-POS-AUX
101100
101200           PERFORM 7200-BUSCAR-POS-DEL-EVALUADO-I
101300              THRU 7200-BUSCAR-POS-DEL-EVALUADO-F
101400           SET WS-IDX-POS-EVALUADO TO WS-IDX-POS-AUX
101500
101600           EVALUATE TRUE
101700*             TKT-0188: EVALUADOR ES DIRECTOR O ADMIN DE SISTEMA -
101800*             SU NOTA SE COPIA DIRECTO AL CASILLERO DE DIRECTOR Y
101900*             SE SALTEAN GERENTE Y DIRECTOR COMO PASOS APARTE.
102000              WHEN POS-ES-DIRECTOR(WS-IDX-POS-EVALUADOR)
102100                OR POS-ES-ADMIN(WS-IDX-POS-EVALUADOR)
102200                 MOVE EVAL-EVALUATOR-GRADE(WS-IDX-EVAL)
102300                      TO EVAL-DIRECTOR-GRADE(WS-IDX-EVAL)
102400                 MOVE EVAL-EVALUATOR-COMMENT(WS-IDX-EVAL)
102500                      TO EVAL-DIRECTOR-COMMENT(WS-IDX-EVAL)
102600                 MOVE EVAL-EVALUATOR-ID(WS-IDX-EVAL)
102700                      TO EVAL-DIRECTOR-ID(WS-IDX-EVAL)
102800                 MOVE WS-FECHA-HOY-8
102900                      TO EVAL-DIRECTOR-EVAL-AT(WS-IDX-EVAL)
103000                 SET EVAL-STS-DIRECTOR-OK(WS-IDX-EVAL) TO TRUE
103100                 MOVE EVAL-EVALUATOR-ID(WS-IDX-EVAL) TO
103200                    LK-NOTE-USER-ID
103300                 MOVE EVAL-TENANT-ID(WS-IDX-EVAL) TO
103400                    LK-NOTE-TENANT-ID
103500                 MOVE 'director_evaluated' TO LK-NOTE-TYPE
103600                 MOVE 'Director evaluation recorded' TO
103700                    LK-NOTE-TITLE
103800                 MOVE SPACES TO LK-NOTE-LINK
103900                 PERFORM 4000-NOTIFICAR-UNO-I
104000                    THRU 4000-NOTIFICAR-UNO-F
104100
104200*             TKT-0240: EVALUADO ES PERSONAL SENIOR - SE SALTEA LA
104300*             APROBACION DE GERENTE (3200) Y SE AVISA DIRECTO A LOS
104400*             DIRECTORES DEL DEPARTAMENTO.
104500              WHEN POS-ES-SENIOR(WS-IDX-POS-EVALUADO)
104600                 SET EVAL-STS-GERENTE-OK(WS-IDX-EVAL) TO TRUE
104700                 MOVE 'manager_approved' TO LK-NOTE-TYPE
104800                 MOVE 'Evaluation approved' TO LK-NOTE-TITLE
104900                 PERFORM 4100-NOTIFICAR-DIRECTORES-I
105000                    THRU 4100-NOTIFICAR-DIRECTORES-F
105100
105200*             CASO GENERAL: SIGUE EL CIRCUITO NORMAL, AVISANDO A
105300*             TODOS LOS GERENTES DEL DEPARTAMENTO DEL EVALUADO.
105400              WHEN OTHER
105500                 SET EVAL-STS-EVALUADOR-OK(WS-IDX-EVAL) TO TRUE
105600                 MOVE 'evaluator_completed' TO LK-NOTE-TYPE
105700                 MOVE 'Evaluator review completed' TO
105800                    LK-NOTE-TITLE
105900                 PERFORM 4200-NOTIFICAR-GERENTES-I
106000                    THRU 4200-NOTIFICAR-GERENTES-F
106100           END-EVALUATE
106200        END-IF
106300     END-IF.
106400
106500 3100-EVAL-EVALUADOR-F. EXIT.
106600
106700
106800*-----------------------------------------------------------------
106900* 3200 - REGLA 3: APROBACION DEL GERENTE
107000*-----------------------------------------------------------------
107100 3200-APROBAR-GERENTE-I.
107200
107300*    GUARDA: LA NOTA DEL EVALUADOR DEBE ESTAR YA CARGADA; QUIEN
107400*    APRUEBA QUEDA REGISTRADO EN EVAL-MANAGER-ID SIN VALIDAR
107500*    PERTENENCIA AL DEPARTAMENTO (LO HIZO LA PANTALLA DE ORIGEN).
107600     IF NOT EVAL-STS-EVALUADOR-OK(WS-IDX-EVAL)
107700        MOVE 'ESTADO    ' TO WS-MSG-ETIQUETA
107800        PERFORM 2900-RECHAZAR-COMANDO-I THRU
107900           2900-RECHAZAR-COMANDO-F
108000     ELSE
108100*       GRABA LA NOTA DEL GERENTE Y AVISA A TODOS LOS DIRECTORES
108200*       DEL TENANT (FAN-OUT VIA 4100), NO SOLO AL DEPARTAMENTO.
108300        MOVE CMD-ACTOR-ID TO EVAL-MANAGER-ID(WS-IDX-EVAL)
108400        MOVE CMD-GRADE    TO EVAL-MANAGER-GRADE(WS-IDX-EVAL)
108500        MOVE CMD-COMMENT  TO EVAL-MANAGER-COMMENT(WS-IDX-EVAL)
108600        MOVE WS-FECHA-HOY-8 TO EVAL-MANAGER-APPR-AT(WS-IDX-EVAL)
108700        SET EVAL-STS-GERENTE-OK(WS-IDX-EVAL) TO TRUE
108800        ADD 1 TO WS-CMD-APLICADOS-CNT
108900        MOVE 'manager_approved' TO LK-NOTE-TYPE
109000        MOVE 'Evaluation approved' TO LK-NOTE-TITLE
109100        PERFORM 4100-NOTIFICAR-DIRECTORES-I
109200           THRU 4100-NOTIFICAR-DIRECTORES-F
109300     END-IF.
109400
109500 3200-APROBAR-GERENTE-F. EXIT.
109600
109700
109800*-----------------------------------------------------------------
109900* 3300 - REGLA 4: RECHAZO DEL GERENTE
110000* SIN GUARDA DE ESTADO EN EL ORIGINAL (SIEMPRE PERMITIDO).
110100* TKT-0118: ORDEN DE LIMPIEZA DE CAMPOS CORREGIDO.                TKT-0118
110200*-----------------------------------------------------------------
110300 3300-RECHAZAR-GERENTE-I.
110400
110500*    LIMPIA EL CASILLERO DE GERENTE Y RETROCEDE LA EVALUACION A
110600*    "AUTOEVALUADA" PARA QUE EL EVALUADOR VUELVA A CARGAR SU NOTA
110700*    (TKT-0118 FIJO EL ORDEN DE ESTAS CINCO MOVE, ANTES SE PISABA
110800*    EVAL-MANAGER-COMMENT DESPUES DE ARMAR EL MENSAJE DE AVISO).
110900     MOVE ZEROS  TO EVAL-MANAGER-ID(WS-IDX-EVAL)
111000     MOVE SPACES TO EVAL-MANAGER-GRADE(WS-IDX-EVAL)
111100     MOVE SPACES TO EVAL-MANAGER-COMMENT(WS-IDX-EVAL)
111200     MOVE ZEROS  TO EVAL-MANAGER-APPR-AT(WS-IDX-EVAL)
111300     SET EVAL-STS-AUTOEVALUADA(WS-IDX-EVAL) TO TRUE
111400     ADD 1 TO WS-CMD-APLICADOS-CNT
111500
111600*    EL MENSAJE AL EVALUADOR LLEVA EL COMENTARIO DEL GERENTE MAS
111700*    EL MOTIVO DE RECHAZO (VER TKT-0650 EN 4900).
111800     IF EVAL-EVALUATOR-ID(WS-IDX-EVAL) NOT EQUAL ZEROS
111900        PERFORM 4900-ARMAR-MENSAJE-CON-MOTIVO-I
112000           THRU 4900-ARMAR-MENSAJE-CON-MOTIVO-F
112100        MOVE EVAL-EVALUATOR-ID(WS-IDX-EVAL) TO LK-NOTE-USER-ID
112200        MOVE EVAL-TENANT-ID(WS-IDX-EVAL)    TO LK-NOTE-TENANT-ID
112300        MOVE 'evaluation_rejected'           TO LK-NOTE-TYPE
112400        MOVE 'Evaluation rejected'            TO LK-NOTE-TITLE
112500        MOVE WS-MSG-BASE                      TO LK-NOTE-MESSAGE
112600        MOVE SPACES                           TO LK-NOTE-LINK
112700        PERFORM 4000-NOTIFICAR-UNO-I THRU 4000-NOTIFICAR-UNO-F
112800     END-IF.
112900
113000 3300-RECHAZAR-GERENTE-F. EXIT.
113100
113200
113300*-----------------------------------------------------------------
113400* 3400 - REGLA 5: EVALUACION DEL DIRECTOR
113500*-----------------------------------------------------------------
113600 3400-EVALUAR-DIRECTOR-I.
113700
113800*    GUARDA: LA APROBACION DE GERENTE DEBE ESTAR REGISTRADA (O YA
113900*    HABER SIDO SALTEADA POR TKT-0240 EN 3100).
114000     IF NOT EVAL-STS-GERENTE-OK(WS-IDX-EVAL)
114100        MOVE 'ESTADO    ' TO WS-MSG-ETIQUETA
114200        PERFORM 2900-RECHAZAR-COMANDO-I THRU
114300           2900-RECHAZAR-COMANDO-F
114400     ELSE
114500*       A DIFERENCIA DE 3200/3600, ACA SE AVISA SOLO AL EVALUADO
114600*       (CMD-ACTOR-ID ES EL DIRECTOR, EL AVISO VA AL EVALUADO).
114700        MOVE CMD-ACTOR-ID TO EVAL-DIRECTOR-ID(WS-IDX-EVAL)
114800        MOVE CMD-GRADE    TO EVAL-DIRECTOR-GRADE(WS-IDX-EVAL)
114900        MOVE CMD-COMMENT  TO EVAL-DIRECTOR-COMMENT(WS-IDX-EVAL)
115000        MOVE WS-FECHA-HOY-8 TO EVAL-DIRECTOR-EVAL-AT(WS-IDX-EVAL)
115100        SET EVAL-STS-DIRECTOR-OK(WS-IDX-EVAL) TO TRUE
115200        ADD 1 TO WS-CMD-APLICADOS-CNT
115300        MOVE CMD-ACTOR-ID                 TO LK-NOTE-USER-ID
115400        MOVE EVAL-TENANT-ID(WS-IDX-EVAL)  TO LK-NOTE-TENANT-ID
115500        MOVE 'director_evaluated'          TO LK-NOTE-TYPE
115600        MOVE 'Director evaluation recorded' TO LK-NOTE-TITLE
115700        MOVE SPACES                         TO LK-NOTE-LINK
115800        PERFORM 4000-NOTIFICAR-UNO-I THRU 4000-NOTIFICAR-UNO-F
115900     END-IF.
116000
116100 3400-EVALUAR-DIRECTOR-F. EXIT.
116200
116300
116400*-----------------------------------------------------------------
116500* 3500 - REGLA 6: RECHAZO DEL DIRECTOR
116600* SIN GUARDA DE ESTADO EN EL ORIGINAL. TKT-0455: RAMA SEGUN       TKT-0455
116700* SENIORIDAD DEL EVALUADO.
116800*-----------------------------------------------------------------
116900 3500-RECHAZAR-DIRECTOR-I.
117000
117100*    TKT-0455: LA RAMA DEPENDE DE LA SENIORIDAD DEL EVALUADO, NO
117200*    DE QUIEN RECHAZA; POR ESO SE BUSCA LA POSICION DEL EVALUADO
117300*    ANTES DE DECIDIR QUE CASILLEROS LIMPIAR.
117400     PERFORM 7200-BUSCAR-POS-DEL-EVALUADO-I
117500        THRU 7200-BUSCAR-POS-DEL-EVALUADO-F
117600     SET WS-IDX-POS-EVALUADO TO WS-IDX-POS-AUX
117700
117800*    PERSONAL SENIOR: RETROCEDE A "AUTOEVALUADA" (EL GERENTE NO
117900*    PARTICIPA EN EL CIRCUITO DE SENIORS, ASI QUE NO HAY NADA QUE
118000*    LIMPIARLE).
118100     IF POS-ES-SENIOR(WS-IDX-POS-EVALUADO)
118200        MOVE ZEROS  TO EVAL-DIRECTOR-ID(WS-IDX-EVAL)
118300        MOVE SPACES TO EVAL-DIRECTOR-GRADE(WS-IDX-EVAL)
118400        MOVE SPACES TO EVAL-DIRECTOR-COMMENT(WS-IDX-EVAL)
118500        MOVE ZEROS  TO EVAL-DIRECTOR-EVAL-AT(WS-IDX-EVAL)
118600        MOVE SPACES TO EVAL-EVALUATOR-GRADE(WS-IDX-EVAL)
118700        MOVE SPACES TO EVAL-EVALUATOR-COMMENT(WS-IDX-EVAL)
118800        MOVE ZEROS  TO EVAL-EVALUATED-AT(WS-IDX-EVAL)
118900        SET EVAL-STS-AUTOEVALUADA(WS-IDX-EVAL) TO TRUE
119000        ADD 1 TO WS-CMD-APLICADOS-CNT
119100        IF EVAL-EVALUATOR-ID(WS-IDX-EVAL) NOT EQUAL ZEROS
119200           PERFORM 4900-ARMAR-MENSAJE-CON-MOTIVO-I
119300              THRU 4900-ARMAR-MENSAJE-CON-MOTIVO-F
119400           MOVE EVAL-EVALUATOR-ID(WS-IDX-EVAL) TO LK-NOTE-USER-ID
119500           MOVE EVAL-TENANT-ID(WS-IDX-EVAL) TO LK-NOTE-TENANT-ID
119600           MOVE 'evaluation_rejected'           TO LK-NOTE-TYPE
119700           MOVE 'Evaluation rejected'            TO LK-NOTE-TITLE
119800           MOVE WS-MSG-BASE TO LK-NOTE-MESSAGE
119900           MOVE SPACES                           TO LK-NOTE-LINK
120000           PERFORM 4000-NOTIFICAR-UNO-I THRU 4000-NOTIFICAR-UNO-F
120100        END-IF
120200*    PERSONAL NO SENIOR: RETROCEDE A "EVALUADOR-OK" PORQUE EL
120300*    GERENTE SI INTERVINO EN ESTE CIRCUITO Y DEBE VOLVER A APROBAR.
120400     ELSE
120500        MOVE ZEROS  TO EVAL-DIRECTOR-ID(WS-IDX-EVAL)
120600        MOVE SPACES TO EVAL-DIRECTOR-GRADE(WS-IDX-EVAL)
120700        MOVE SPACES TO EVAL-DIRECTOR-COMMENT(WS-IDX-EVAL)
120800        MOVE ZEROS  TO EVAL-DIRECTOR-EVAL-AT(WS-IDX-EVAL)
120900        MOVE ZEROS  TO EVAL-MANAGER-ID(WS-IDX-EVAL)
121000        MOVE SPACES TO EVAL-MANAGER-GRADE(WS-IDX-EVAL)
121100        MOVE SPACES TO EVAL-MANAGER-COMMENT(WS-IDX-EVAL)
121200        MOVE ZEROS  TO EVAL-MANAGER-APPR-AT(WS-IDX-EVAL)
121300        SET EVAL-STS-EVALUADOR-OK(WS-IDX-EVAL) TO TRUE
121400        ADD 1 TO WS-CMD-APLICADOS-CNT
121500        MOVE 'evaluator_completed' TO LK-NOTE-TYPE
121600        MOVE 'Evaluator review completed' TO LK-NOTE-TITLE
121700        PERFORM 4200-NOTIFICAR-GERENTES-I
121800           THRU 4200-NOTIFICAR-GERENTES-F
121900     END-IF.
122000
122100 3500-RECHAZAR-DIRECTOR-F. EXIT.
122200
122300
122400*-----------------------------------------------------------------
122500* 3600 - REGLA 7: FINALIZACION
122600*-----------------------------------------------------------------
122700 3600-FINALIZAR-I.
122800
122900*    GUARDA: LA EVALUACION DE DIRECTOR DEBE ESTAR REGISTRADA; ESTE
123000*    ES EL ULTIMO PASO DEL CIRCUITO, NO HAY RAMA POR SENIORIDAD.
123100     IF NOT EVAL-STS-DIRECTOR-OK(WS-IDX-EVAL)
123200        MOVE 'ESTADO    ' TO WS-MSG-ETIQUETA
123300        PERFORM 2900-RECHAZAR-COMANDO-I THRU
123400           2900-RECHAZAR-COMANDO-F
123500     ELSE
123600*       SELLA LA FECHA DE FINALIZACION Y AVISA AL PROPIO EVALUADO
123700*       (EVAL-USER-ID), CERRANDO EL CIRCUITO DE ESTA EVALUACION.
123800        MOVE WS-FECHA-HOY-8 TO EVAL-FINALIZED-AT(WS-IDX-EVAL)
123900        SET EVAL-STS-FINALIZADA(WS-IDX-EVAL) TO TRUE
124000        ADD 1 TO WS-CMD-APLICADOS-CNT
124100        MOVE EVAL-USER-ID(WS-IDX-EVAL)   TO LK-NOTE-USER-ID
124200        MOVE EVAL-TENANT-ID(WS-IDX-EVAL) TO LK-NOTE-TENANT-ID
124300        MOVE 'evaluation_finalized'       TO LK-NOTE-TYPE
124400        MOVE 'Evaluation finalized'        TO LK-NOTE-TITLE
124500        MOVE SPACES                        TO LK-NOTE-LINK
124600        PERFORM 4000-NOTIFICAR-UNO-I THRU 4000-NOTIFICAR-UNO-F
124700     END-IF.
124800
124900 3600-FINALIZAR-F. EXIT.
125000
125100
125200*-----------------------------------------------------------------
125300* 4000 - NOTIFICACIONES (acumuladas en tabla, grabadas al final)
125400*-----------------------------------------------------------------
125500*    AGREGA UNA OCURRENCIA A WS-TBL-NOTIFICACIONES; EL ARCHIVO
125600*    SALNOTE SE GRABA RECIEN AL CIERRE (9200), ASI QUE TODAS LAS
125700*    NOTIFICACIONES DE LA CORRIDA CONVIVEN EN MEMORIA HASTA ENTONCES.
125800*    AGREGA UNA OCURRENCIA A WS-TBL-NOTIFICACIONES A PARTIR DE LOS
125900*    CAMPOS LINKAGE WS-LK-NOTIFICAR QUE DEJO ARMADOS EL LLAMADOR.
126000 4000-NOTIFICAR-UNO-I.
126100
126200     ADD 1 TO WS-NOTE-CNT
126300     SET WS-IDX-NOTE TO WS-NOTE-CNT
126400     MOVE WS-NOTE-CNT       TO NOTE-SEQ(WS-IDX-NOTE)
126500     MOVE LK-NOTE-TENANT-ID TO NOTE-TENANT-ID(WS-IDX-NOTE)
126600     MOVE LK-NOTE-USER-ID   TO NOTE-USER-ID(WS-IDX-NOTE)
126700     MOVE LK-NOTE-TYPE      TO NOTE-TYPE(WS-IDX-NOTE)
126800     MOVE LK-NOTE-TITLE     TO NOTE-TITLE(WS-IDX-NOTE)
126900     MOVE LK-NOTE-MESSAGE   TO NOTE-MESSAGE(WS-IDX-NOTE)
127000     MOVE LK-NOTE-LINK      TO NOTE-LINK(WS-IDX-NOTE)
127100     MOVE SPACES            TO WS-LK-NOTIFICAR.
127200
127300 4000-NOTIFICAR-UNO-F. EXIT.
127400
127500
127600*---- NOTIFICA A TODOS LOS DIRECTORES Y ADMINISTRADORES DEL TENANT
127700*    (FAN-OUT) - TKT-0512.                                        TKT-0512
127800*    RECORRE TODO WS-TBL-USUARIOS (NO HAY INDICE POR TENANT) Y
127900*    DELEGA EN 4110 EL FILTRO DE TENANT Y ROL.
128000 4100-NOTIFICAR-DIRECTORES-I.
128100
128200     PERFORM 4110-NOTIF-DIRECTOR-UNO-I
128300                THRU 4110-NOTIF-DIRECTOR-UNO-F
128400                VARYING WS-IDX-USR FROM 1 BY 1
128500                UNTIL WS-IDX-USR > WS-USR-CNT.
128600
128700 4100-NOTIFICAR-DIRECTORES-F. EXIT.
128800
128900
129000*    UN USUARIO CALIFICA SI ES DEL MISMO TENANT QUE LA EVALUACION
129100*    Y SU POSICION ES DIRECTOR O ADMINISTRADOR DE SISTEMA (NO HAY
129200*    FILTRO DE DEPARTAMENTO: LOS DIRECTORES VEN TODO EL TENANT).
129300 4110-NOTIF-DIRECTOR-UNO-I.
129400
129500     IF USR-TENANT-ID(WS-IDX-USR) EQUAL
129600        EVAL-TENANT-ID(WS-IDX-EVAL)
129700        PERFORM 7300-BUSCAR-POS-POR-ID-I
129800           THRU 7300-BUSCAR-POS-POR-ID-F
129900        IF POS-ES-DIRECTOR(WS-IDX-POS-AUX)
130000           OR POS-ES-ADMIN(WS-IDX-POS-AUX)
130100           MOVE USR-ID(WS-IDX-USR)         TO LK-NOTE-USER-ID
130200           MOVE EVAL-TENANT-ID(WS-IDX-EVAL) TO LK-NOTE-TENANT-ID
130300           MOVE SPACES                       TO LK-NOTE-LINK
130400           PERFORM 4000-NOTIFICAR-UNO-I
130500              THRU 4000-NOTIFICAR-UNO-F
130600        END-IF
130700     END-IF.
130800
130900 4110-NOTIF-DIRECTOR-UNO-F. EXIT.
131000
131100
131200*---- NOTIFICA A LOS GERENTES-EVALUADORES DEL DEPARTAMENTO
131300*    --------
131400*    IGUAL QUE 4100 PERO PARA GERENTES DEL DEPARTAMENTO DEL
131500*    EVALUADO; DELEGA EL FILTRO EN 4210.
131600 4200-NOTIFICAR-GERENTES-I.
131700
131800     PERFORM 4210-NOTIF-GERENTE-UNO-I
131900                THRU 4210-NOTIF-GERENTE-UNO-F
132000                VARYING WS-IDX-USR FROM 1 BY 1
132100                UNTIL WS-IDX-USR > WS-USR-CNT.
132200
132300 4200-NOTIFICAR-GERENTES-F. EXIT.
132400
132500
132600*    UN USUARIO CALIFICA SI ES GERENTE, DEL MISMO TENANT Y
132700*    DEPARTAMENTO QUE LA EVALUACION, Y SI ADEMAS PASA EL PREDICADO
132800*    5000 (NO ESTA SUSPENDIDO NI FUERA DE ANIO FISCAL VIGENTE).
132900 4210-NOTIF-GERENTE-UNO-I.
133000
133100     IF USR-TENANT-ID(WS-IDX-USR) EQUAL
133200        EVAL-TENANT-ID(WS-IDX-EVAL)
133300        AND USR-DEPT-ID(WS-IDX-USR) EQUAL
133400           EVAL-DEPARTMENT-ID(WS-IDX-EVAL)
133500        PERFORM 7300-BUSCAR-POS-POR-ID-I
133600           THRU 7300-BUSCAR-POS-POR-ID-F
133700        IF POS-ES-GERENTE(WS-IDX-POS-AUX)
133800           MOVE WS-IDX-USR TO WS-IDX-USR-AUX
133900           PERFORM 5000-PUEDE-EVALUAR-I THRU 5000-PUEDE-EVALUAR-F
134000           IF WS-SI-PUEDE-EVALUAR
134100              MOVE USR-ID(WS-IDX-USR)          TO LK-NOTE-USER-ID
134200              MOVE EVAL-TENANT-ID(WS-IDX-EVAL) TO
134300                 LK-NOTE-TENANT-ID
134400              MOVE SPACES                        TO LK-NOTE-LINK
134500              PERFORM 4000-NOTIFICAR-UNO-I
134600                 THRU 4000-NOTIFICAR-UNO-F
134700           END-IF
134800        END-IF
134900     END-IF.
135000
135100 4210-NOTIF-GERENTE-UNO-F. EXIT.
135200
135300
135400*---- ARMA "MENSAJE + MOTIVO" PARA LOS RECHAZOS
135500*    --------------------
135600*    TKT-0650: EL STRING ANTERIOR CORTABA EL COMENTARIO BASE EN EL
135700*    PRIMER ESPACIO (DELIMITED BY SPACE); UN COMENTARIO DE VARIAS
135800*    PALABRAS QUEDABA REDUCIDO A LA PRIMERA. SE MIDE LA PARTE UTIL
135900*    DE WS-MSG-BASE CON INSPECT/TALLYING (DESCONTANDO LOS BLANCOS
136000*    DE COLA DEL CAMPO) Y SE LA VUELVE A ARMAR COMPLETA, DELIMITED
136100*    BY SIZE.
136200 4900-ARMAR-MENSAJE-CON-MOTIVO-I.
136300
136400     MOVE CMD-COMMENT TO WS-MSG-BASE
136500     IF CMD-REASON NOT EQUAL SPACES
136600        MOVE ZEROS TO WS-MSG-BASE-LEN
136700        INSPECT WS-MSG-BASE TALLYING WS-MSG-BASE-LEN
136800           FOR TRAILING SPACE
136900        SUBTRACT WS-MSG-BASE-LEN FROM 260 GIVING WS-MSG-BASE-LEN
137000        IF WS-MSG-BASE-LEN EQUAL ZERO
137100           STRING 'MOTIVO: '      DELIMITED BY SIZE
137200                  CMD-REASON    DELIMITED BY SIZE
137300                  INTO WS-MSG-BASE
137400        ELSE
137500           STRING WS-MSG-BASE(1:WS-MSG-BASE-LEN) DELIMITED BY SIZE
137600                  ' '                            DELIMITED BY SIZE
137700                  'MOTIVO: '                     DELIMITED BY SIZE
137800                  CMD-REASON                     DELIMITED BY SIZE
137900                  INTO WS-MSG-BASE
138000        END-IF
138100     END-IF.
138200
138300 4900-ARMAR-MENSAJE-CON-MOTIVO-F. EXIT.
138400
138500
138600*-----------------------------------------------------------------
138700* 5000 - PREDICADO CAN-PERFORM-EVALUATION (OR DE POSICION Y
138800*    USUARIO)
138900* OPERA SOBRE EL USUARIO APUNTADO POR WS-IDX-USR-AUX Y SU POSICION
139000* YA RESUELTA EN WS-IDX-POS-AUX.
139100*-----------------------------------------------------------------
139200*    UN USUARIO PUEDE EVALUAR SI SU POSICION LO HABILITA (FLAG DEL
139300*    MAESTRO DE POSICIONES) O SI TIENE EL PERMISO PUNTUAL ACTIVADO
139400*    EN SU PROPIO LEGAJO (EXCEPCION POR USUARIO, NO POR CARGO).
139500 5000-PUEDE-EVALUAR-I.
139600
139700     SET WS-NO-PUEDE-EVALUAR TO TRUE
139800     IF POS-PUEDE-EVALUAR(WS-IDX-POS-AUX)
139900        OR USR-PUEDE-EVALUAR(WS-IDX-USR-AUX)
140000        SET WS-SI-PUEDE-EVALUAR TO TRUE
140100     END-IF.
140200
140300 5000-PUEDE-EVALUAR-F. EXIT.
140400
140500
140600*-----------------------------------------------------------------
140700* 7000 - BUSQUEDAS AUXILIARES SOBRE LAS TABLAS DE PARAMETROS
140800*-----------------------------------------------------------------
140900*    DADO EVAL-EVALUATOR-ID, UBICA SU LEGAJO EN WS-TBL-USUARIOS Y
141000*    LUEGO SU POSICION EN WS-TBL-POSICIONES (VIA 7300); SI EL
141100*    EVALUADOR TODAVIA NO TIENE POSICION CONOCIDA, 7300 DEJA
141200*    WS-IDX-POS-AUX EN EL FIN DE TABLA Y EL LLAMADOR LO TRATA COMO
141300*    "NO ES DIRECTOR/SENIOR/ETC" POR DEFECTO.
141400 7100-BUSCAR-POS-DE-USUARIO-I.
141500
141600     SET WS-IDX-USR-AUX TO 1
141700     SEARCH WS-USR-ENT VARYING WS-IDX-USR-AUX
141800        AT END
141900           CONTINUE
142000        WHEN USR-ID(WS-IDX-USR-AUX) EQUAL
142100           EVAL-EVALUATOR-ID(WS-IDX-EVAL)
142200           MOVE USR-POSITION-ID(WS-IDX-USR-AUX) TO
142300              WS-COMANDO-AUX-POS
142400     END-SEARCH
142500     PERFORM 7300-BUSCAR-POS-POR-ID-AUX-I
142600        THRU 7300-BUSCAR-POS-POR-ID-AUX-F.
142700
142800 7100-BUSCAR-POS-DE-USUARIO-F. EXIT.
142900
143000
143100*    MISMO PATRON QUE 7100 PERO A PARTIR DE EVAL-USER-ID (EL
143200*    EMPLEADO EVALUADO, NO EL EVALUADOR).
143300 7200-BUSCAR-POS-DEL-EVALUADO-I.
143400
143500     SET WS-IDX-USR-AUX TO 1
143600     SEARCH WS-USR-ENT VARYING WS-IDX-USR-AUX
143700        AT END
143800           CONTINUE
143900        WHEN USR-ID(WS-IDX-USR-AUX) EQUAL
144000           EVAL-USER-ID(WS-IDX-EVAL)
144100           MOVE USR-POSITION-ID(WS-IDX-USR-AUX) TO
144200              WS-COMANDO-AUX-POS
144300     END-SEARCH
144400     PERFORM 7300-BUSCAR-POS-POR-ID-AUX-I
144500        THRU 7300-BUSCAR-POS-POR-ID-AUX-F.
144600
144700 7200-BUSCAR-POS-DEL-EVALUADO-F. EXIT.
144800
144900
145000*---- RESUELVE WS-IDX-POS-AUX A PARTIR DE USR-POSITION-ID DE -----
145100*---- WS-IDX-USR (USADA POR EL FAN-OUT DE NOTIFICACIONES) -----
145200*    VARIANTE DE 7300-AUX QUE PARTE DE WS-IDX-USR (UN SUBINDICE DE
145300*    WS-TBL-USUARIOS YA POSICIONADO POR EL FAN-OUT DE 4110/4210).
145400 7300-BUSCAR-POS-POR-ID-I.
145500
145600     MOVE USR-POSITION-ID(WS-IDX-USR) TO WS-COMANDO-AUX-POS
145700     PERFORM 7300-BUSCAR-POS-POR-ID-AUX-I
145800        THRU 7300-BUSCAR-POS-POR-ID-AUX-F.
145900
146000 7300-BUSCAR-POS-POR-ID-F. EXIT.
146100
146200
146300*    RUTINA COMUN DE 7100/7200/7300: BUSCA EN WS-TBL-POSICIONES EL
146400*    CODIGO DEJADO EN WS-COMANDO-AUX-POS POR EL LLAMADOR.
146500 7300-BUSCAR-POS-POR-ID-AUX-I.
146600
146700     SET WS-IDX-POS-AUX TO 1
146800     SEARCH WS-POS-ENT VARYING WS-IDX-POS-AUX
146900        AT END
147000           CONTINUE
147100        WHEN POS-ID(WS-IDX-POS-AUX) EQUAL WS-COMANDO-AUX-POS
147200           CONTINUE
147300     END-SEARCH.
147400
147500 7300-BUSCAR-POS-POR-ID-AUX-F. EXIT.
147600
147700
147800*-----------------------------------------------------------------
147900* 8000 - PREDICADOS DE APERTURA DE EJERCICIO (FiscalYear)
148000* NO SON INVOCADOS DESDE EL CIRCUITO DE APROBACION; SE CONSERVAN
148100* COMO PARRAFOS INVOCABLES POR PARIDAD CON EL SISTEMA ORIGEN.
148200*-----------------------------------------------------------------
148300*    VERIFICA SI LA VENTANA DE AUTOEVALUACION DEL PERIODO (VERANO
148400*    O INVIERNO) DEL ANIO FISCAL APUNTADO POR WS-IDX-FY ESTA ABIERTA.
148500 8000-FY-ABRE-AUTOEVAL-I.
148600
148700     SET WS-NO-PUEDE-EVALUAR TO TRUE
148800     IF EVAL-PERIOD(WS-IDX-EVAL) EQUAL 'SUMMER'
148900        IF FY-VERANO-AUTOEVAL-ABIERTA(WS-IDX-FY)
149000           SET WS-SI-PUEDE-EVALUAR TO TRUE
149100        END-IF
149200     ELSE
149300        IF FY-INVIERNO-AUTOEVAL-ABIERTA(WS-IDX-FY)
149400           SET WS-SI-PUEDE-EVALUAR TO TRUE
149500        END-IF
149600     END-IF.
149700
149800 8000-FY-ABRE-AUTOEVAL-F. EXIT.
149900
150000
150100*    IGUAL QUE 8000 PERO PARA LA VENTANA DE EVALUACION (NO
150200*    AUTOEVALUACION) DEL ANIO FISCAL.
150300 8100-FY-ABRE-EVAL-I.
150400
150500     SET WS-NO-PUEDE-EVALUAR TO TRUE
150600     IF EVAL-PERIOD(WS-IDX-EVAL) EQUAL 'SUMMER'
150700        IF FY-VERANO-EVAL-ABIERTA(WS-IDX-FY)
150800           SET WS-SI-PUEDE-EVALUAR TO TRUE
150900        END-IF
151000     ELSE
151100        IF FY-INVIERNO-EVAL-ABIERTA(WS-IDX-FY)
151200           SET WS-SI-PUEDE-EVALUAR TO TRUE
151300        END-IF
151400     END-IF.
151500
151600 8100-FY-ABRE-EVAL-F. EXIT.
151700
151800
151900*-----------------------------------------------------------------
152000* 9999 - CIERRE: REGRABACION DE MAESTROS Y RESUMEN DE CORRIDA
152100*-----------------------------------------------------------------
152200*    CIERRE DE LA CORRIDA: REGRABA LOS MAESTROS ACTUALIZADOS,
152300*    VUELCA LAS NOTIFICACIONES ACUMULADAS Y EMITE EL RESUMEN.
152400 9999-FINAL-I.
152500
152600     CLOSE ENTCMD
152700     PERFORM 9100-REESCRIBIR-EVALUACIONES-I
152800        THRU 9100-REESCRIBIR-EVALUACIONES-F
152900     PERFORM 9200-ESCRIBIR-NOTIFICACIONES-I
153000        THRU 9200-ESCRIBIR-NOTIFICACIONES-F
153100     PERFORM 9300-TOTALIZAR-ESTADOS-I
153200        THRU 9300-TOTALIZAR-ESTADOS-F
153300     PERFORM 9400-IMPRIMIR-RESUMEN-I
153400        THRU 9400-IMPRIMIR-RESUMEN-F.
153500
153600 9999-FINAL-F. EXIT.
153700
153800
153900*    PRIMER PASO DEL CIERRE.
154000*    REGRABA LA TABLA COMPLETA (NO SOLO LAS OCURRENCIAS TOCADAS
154100*    POR ALGUN COMANDO) PORQUE SALEVAL ES UN ARCHIVO NUEVO QUE
154200*    REEMPLAZA A ENTEVAL EN LA PROXIMA CORRIDA.
154300 9100-REESCRIBIR-EVALUACIONES-I.
154400
154500     OPEN OUTPUT SALEVAL
154600     IF FS-EVALS IS NOT EQUAL '00'
154700        DISPLAY '* ERROR EN OPEN SALEVAL = ' FS-EVALS
154800     ELSE
154900        PERFORM 9110-GRABAR-EVAL-UNA-I THRU 9110-GRABAR-EVAL-UNA-F
155000           VARYING WS-IDX-EVAL FROM 1 BY 1
155100           UNTIL WS-IDX-EVAL > WS-EVAL-CNT
155200        CLOSE SALEVAL
155300     END-IF.
155400
155500 9100-REESCRIBIR-EVALUACIONES-F. EXIT.
155600
155700
155800*    UNA OCURRENCIA DE LA TABLA POR REGISTRO DE SALIDA.
155900 9110-GRABAR-EVAL-UNA-I.
156000
156100     WRITE REG-EVAL-SALIDA FROM WS-EVAL-ENT(WS-IDX-EVAL).
156200
156300 9110-GRABAR-EVAL-UNA-F. EXIT.
156400
156500
156600*    GRABA EN SALNOTE TODAS LAS NOTIFICACIONES JUNTADAS DURANTE
156700*    LA CORRIDA POR LOS PARRAFOS 4000/4100/4200; SI NO HUBO
156800*    COMANDOS APLICADOS, EL ARCHIVO QUEDA VACIO (SOLO HEADER).
156900*    SEGUNDO PASO DEL CIERRE.
157000 9200-ESCRIBIR-NOTIFICACIONES-I.
157100
157200     OPEN OUTPUT SALNOTE
157300     IF FS-NOTE IS NOT EQUAL '00'
157400        DISPLAY '* ERROR EN OPEN SALNOTE = ' FS-NOTE
157500     ELSE
157600        PERFORM 9210-GRABAR-NOTE-UNA-I THRU 9210-GRABAR-NOTE-UNA-F
157700           VARYING WS-IDX-NOTE FROM 1 BY 1
157800           UNTIL WS-IDX-NOTE > WS-NOTE-CNT
157900        CLOSE SALNOTE
158000     END-IF.
158100
158200 9200-ESCRIBIR-NOTIFICACIONES-F. EXIT.
158300
158400
158500*    UNA OCURRENCIA DE WS-TBL-NOTIFICACIONES POR REGISTRO DE SALIDA.
158600 9210-GRABAR-NOTE-UNA-I.
158700
158800     WRITE REG-NOTE-SALIDA FROM WS-NOTE-ENT(WS-IDX-NOTE).
158900
159000 9210-GRABAR-NOTE-UNA-F. EXIT.
159100
159200
159300*---- TOTALIZACION POR ESTADO, VIA LA VISTA RESUMIDA WS-EVAL-ENT-R
159400 9300-TOTALIZAR-ESTADOS-I.
159500
159600     PERFORM 9310-TOTALIZAR-UNA-I THRU 9310-TOTALIZAR-UNA-F
159700        VARYING WS-IDX-EVAL-R FROM 1 BY 1
159800        UNTIL WS-IDX-EVAL-R > WS-EVAL-CNT.
159900
160000 9300-TOTALIZAR-ESTADOS-F. EXIT.
160100
160200
160300*    UN CONTADOR POR CADA UNO DE LOS SEIS ESTADOS POSIBLES DE LA
160400*    EVALUACION (VER 88-LEVELS DE EVALR-STATUS EN LA REDEFINES).
160500 9310-TOTALIZAR-UNA-I.
160600
160700     EVALUATE EVALR-STATUS(WS-IDX-EVAL-R)
160800        WHEN 'NOT-STARTED'
160900           ADD 1 TO WS-TOT-NO-INICIADA
161000        WHEN 'SELF-SUBMITTED'
161100           ADD 1 TO WS-TOT-AUTOEVALUADA
161200        WHEN 'EVALUATOR-SUBMITTED'
161300           ADD 1 TO WS-TOT-EVALUADOR-OK
161400        WHEN 'MANAGER-APPROVED'
161500           ADD 1 TO WS-TOT-GERENTE-OK
161600        WHEN 'DIRECTOR-EVALUATED'
161700           ADD 1 TO WS-TOT-DIRECTOR-OK
161800        WHEN 'FINALIZED'
161900           ADD 1 TO WS-TOT-FINALIZADA
162000     END-EVALUATE.
162100
162200 9310-TOTALIZAR-UNA-F. EXIT.
162300
162400
162500*    RESUMEN DE CORRIDA POR CONSOLA (DISPLAY, NO IMPRESORA); EL
162600*    BLOQUE DE ABAJO REPITE A MANO LAS SEIS LINEAS DE ESTADO PORQUE
162700*    EL COMPILADOR DEL SITIO NO ACEPTA PERFORM VARYING SOBRE UNA
162800*    TABLA DE LITERALES (SOLO SOBRE OCURRENCIAS DE UN 01).
162900 9400-IMPRIMIR-RESUMEN-I.
163000
163100*    BLOQUE 1: CONTADORES GENERALES DE LA CORRIDA.
163200     DISPLAY IMP-TITULO-1
163300     DISPLAY IMP-LINE
163400
163500     MOVE WS-CMD-LEIDOS-CNT     TO IMP-LEIDOS-N
163600     DISPLAY IMP-LEIDOS
163700     MOVE WS-CMD-APLICADOS-CNT  TO IMP-APLICADOS-N
163800     DISPLAY IMP-APLICADOS
163900     MOVE WS-CMD-RECHAZADOS-CNT TO IMP-RECHAZADOS-N
164000     DISPLAY IMP-RECHAZADOS
164100     DISPLAY IMP-LINE
164200
164300*    BLOQUE 2: CORTE DE CONTROL POR ESTADO, CARGADO EN 9300/9310.
164400     DISPLAY IMP-TITULO-2
164500     MOVE 'NOT-STARTED          ' TO IMP-ESTADO-NOM
164600     MOVE WS-TOT-NO-INICIADA      TO IMP-ESTADO-N
164700     DISPLAY IMP-LINEA-ESTADO
164800     MOVE 'SELF-SUBMITTED       ' TO IMP-ESTADO-NOM
164900     MOVE WS-TOT-AUTOEVALUADA     TO IMP-ESTADO-N
165000     DISPLAY IMP-LINEA-ESTADO
165100     MOVE 'EVALUATOR-SUBMITTED  ' TO IMP-ESTADO-NOM
165200     MOVE WS-TOT-EVALUADOR-OK     TO IMP-ESTADO-N
165300     DISPLAY IMP-LINEA-ESTADO
165400     MOVE 'MANAGER-APPROVED     ' TO IMP-ESTADO-NOM
165500     MOVE WS-TOT-GERENTE-OK       TO IMP-ESTADO-N
165600     DISPLAY IMP-LINEA-ESTADO
165700     MOVE 'DIRECTOR-EVALUATED   ' TO IMP-ESTADO-NOM
165800     MOVE WS-TOT-DIRECTOR-OK      TO IMP-ESTADO-N
165900     DISPLAY IMP-LINEA-ESTADO
166000     MOVE 'FINALIZED            ' TO IMP-ESTADO-NOM
166100     MOVE WS-TOT-FINALIZADA       TO IMP-ESTADO-N
166200     DISPLAY IMP-LINEA-ESTADO
166300     DISPLAY IMP-LINE
166400
166500*    BLOQUE 3: TOTAL DE NOTIFICACIONES GENERADAS EN LA CORRIDA.
166600     MOVE WS-NOTE-CNT TO IMP-NOTIF-N
166700     DISPLAY IMP-NOTIF.
166800
166900 9400-IMPRIMIR-RESUMEN-F. EXIT.
